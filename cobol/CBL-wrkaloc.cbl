000100*================================================================*
000200* PROGRAM NAME:    WRKALOC
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/15/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 11/02/94 R. OKAFOR       CANDIDATE SEARCH NOW CHECKS ALL FOUR
001000*                          WORKER SKILL SLOTS, NOT JUST SLOT 1
001100* 09/09/97 R. OKAFOR       USES FARMER-MAX-ALLOWED FROM FMTAB
001200*                          RATHER THAN RECOMPUTING LAND SIZE * 2
001300* 02/02/99 T. MBEKI        Y2K REVIEW - ALLOC-DATE / REQ-DATE
001400*                          ALREADY CARRY A FULL 4-DIGIT YEAR,
001500*                          NO CHANGE REQUIRED
001600* 05/30/01 T. MBEKI        WR-1904 - LOCATION MATCH ON REQUEST
001700*                          VS FARMER IS NOW CASE-INSENSITIVE;
001800*                          DATA ENTRY CLERKS WERE KEYING TOWN
001900*                          NAMES IN MIXED CASE
002000* 08/11/04 S. NAIDOO       WR-2231 - REPORT IS STILL PRODUCED
002100*                          WHEN THERE ARE NO PENDING REQUESTS
002200* 09/02/11 P. ADEYEMI      WR-2406 - WORKER-ID STAGING AREA IS
002300*                          NOW ZEROED BEFORE EACH REQUEST.  A
002400*                          SHORT ALLOCATION FOLLOWING A LONGER
002500*                          ONE THE SAME RUN WAS CARRYING STALE
002600*                          WORKER IDS INTO THE ALLOCATIONS FILE
002700*================================================================*
002800* WRKALOC IS THE ALLOCATION ENGINE.  IT LOADS THE FOUR MASTER
002900* TABLES, SORTS PENDING REQUESTS ASCENDING BY THE REQUESTING
003000* FARMER'S INCOME, THEN FOR EACH REQUEST IN TURN LOOKS UP THE
003100* FARMER, SELECTS AVAILABLE SKILL-AND-LOCATION-MATCHED WORKERS,
003200* ALLOCATES AS MANY AS THE FARMER'S LAND SIZE PERMITS, AND WRITES
003300* A SUCCESS OR FAILURE DETAIL LINE TO THE ALLOCATION REPORT.
003400* SUCCESSFUL REQUESTS ARE DROPPED FROM THE PENDING TABLE; FAILED
003500* ONES REMAIN FOR A FUTURE RUN.
003600*================================================================*
003700 IDENTIFICATION DIVISION.
003800 PROGRAM-ID.  WRKALOC.
003900 AUTHOR. R. OKAFOR.
004000 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
004100 DATE-WRITTEN. 04/15/91.
004200 DATE-COMPILED. 04/15/91.
004300 SECURITY. NON-CONFIDENTIAL.
004400*================================================================*
004500 ENVIRONMENT DIVISION.
004600*----------------------------------------------------------------*
004700 CONFIGURATION SECTION.
004800*----------------------------------------------------------------*
004900 SOURCE-COMPUTER. IBM-3081.
005000 OBJECT-COMPUTER. IBM-3081.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300*----------------------------------------------------------------*
005400 INPUT-OUTPUT SECTION.
005500 FILE-CONTROL.
005600     SELECT REPORT-FILE ASSIGN TO RPTDD
005700         ORGANIZATION IS LINE SEQUENTIAL
005800         FILE STATUS IS WS-REPORT-FILE-STATUS.
005900*================================================================*
006000 DATA DIVISION.
006100*----------------------------------------------------------------*
006200 FILE SECTION.
006300*----------------------------------------------------------------*
006400 FD  REPORT-FILE.
006500 01  PRINT-LINE                   PIC X(80).
006600*----------------------------------------------------------------*
006700 WORKING-STORAGE SECTION.
006800*----------------------------------------------------------------*
006900 01  WS-REPORT-FILE-STATUS        PIC X(02).
007000*----------------------------------------------------------------*
007100 01  WS-SWITCHES.
007200     05  WS-FARMER-FOUND-SW       PIC X(01).
007300         88  WS-FARMER-WAS-FOUND         VALUE 'Y'.
007400         88  WS-FARMER-NOT-FOUND         VALUE 'N'.
007500     05  WS-WORKER-ELIGIBLE-SW    PIC X(01).
007600         88  WS-WORKER-IS-ELIGIBLE       VALUE 'Y'.
007700         88  WS-WORKER-NOT-ELIGIBLE      VALUE 'N'.
007800     05  WS-WORKER-SKILL-SW       PIC X(01).
007900         88  WS-WORKER-HAS-SKILL         VALUE 'Y'.
008000         88  WS-WORKER-NO-SKILL          VALUE 'N'.
008100     05  WS-LOCATION-MATCH-SW     PIC X(01).
008200         88  WS-LOCATIONS-MATCH          VALUE 'Y'.
008300         88  WS-LOCATIONS-DIFFER         VALUE 'N'.
008400     05  WS-LOOKUP-FOUND-SW       PIC X(01).
008500         88  WS-LOOKUP-WAS-FOUND         VALUE 'Y'.
008600         88  WS-LOOKUP-NOT-FOUND         VALUE 'N'.
008700     05  FILLER                   PIC X(05).
008800*----------------------------------------------------------------*
008900 01  WS-REQUEST-FAIL-REASON       PIC X(40).
009000*----------------------------------------------------------------*
009100* SCALAR COUNTERS AND SUBSCRIPTS - STANDALONE 77-LEVEL ITEMS.
009200*----------------------------------------------------------------*
009300 77  WS-CANDIDATE-COUNT           PIC S9(03) USAGE COMP.
009400 77  WS-ALLOC-COUNT               PIC S9(03) USAGE COMP.
009500 77  WS-TAKEN-COUNT                PIC S9(03) USAGE COMP.
009600 77  WS-SKILL-CHECK-IDX           PIC S9(01) USAGE COMP.
009700 77  WS-ATTEMPT-COUNT             PIC S9(05) USAGE COMP VALUE 0.
009800 77  WS-SUCCESS-COUNT             PIC S9(05) USAGE COMP VALUE 0.
009900 77  WS-SORT-PASS                 PIC S9(03) USAGE COMP.
010000 77  WS-NEXT-IDX                  PIC S9(03) USAGE COMP.
010100 77  WS-INCOME-A                  PIC 9(07)V99.
010200 77  WS-INCOME-B                  PIC 9(07)V99.
010300 77  WS-LOOKUP-FARMER-ID          PIC 9(05).
010400 77  WS-LOOKUP-FARMER-IDX         PIC S9(03) USAGE COMP.
010500 77  WS-LOOKUP-INCOME             PIC 9(07)V99.
010600 77  WS-KEEP-COUNT                PIC S9(03) USAGE COMP.
010700 77  WS-ALLOC-PRINT-IDX           PIC S9(02) USAGE COMP.
010800*----------------------------------------------------------------*
010900* UPPER/LOWER ALPHABETS FOR THE CASE-INSENSITIVE LOCATION MATCH
011000* (WR-1904).  INSPECT CONVERTING IS USED RATHER THAN AN
011100* INTRINSIC FUNCTION.
011200*----------------------------------------------------------------*
011300 77  UPPER-ALPHA                  PIC X(26) VALUE
011400     "ABCDEFGHIJKLMNOPQRSTUVWXYZ".
011500 77  LOWER-ALPHA                  PIC X(26) VALUE
011600     "abcdefghijklmnopqrstuvwxyz".
011700*----------------------------------------------------------------*
011800 01  WS-LOCATION-COMPARE.
011900     05  WS-FARMER-LOCATION-UC    PIC X(20).
012000     05  WS-WORKER-LOCATION-UC    PIC X(20).
012100     05  FILLER                   PIC X(05).
012200*----------------------------------------------------------------*
012300* STAGING AREA FOR THE WORKER IDS TAKEN FOR ONE REQUEST, BUILT
012400* UP TO TEN SLOTS THEN BLOCK-MOVED INTO THE ALLOCATION TABLE.
012500*----------------------------------------------------------------*
012600 01  WS-ALLOC-WORKER-LIST.
012700     05  WS-ALLOC-WORKER-SLOT OCCURS 10 TIMES PIC 9(05).
012800*----------------------------------------------------------------*
012900* GENERIC BYTE VIEW OF THE WORKER-ID STAGING AREA, USED WHEN THE
013000* REPORT WRITER DUMPS THE WHOLE BLOCK RATHER THAN ONE SLOT.
013100*----------------------------------------------------------------*
013200 01  WS-ALLOC-WORKER-LIST-X REDEFINES WS-ALLOC-WORKER-LIST
013300                                  PIC X(50).
013400*----------------------------------------------------------------*
013500* RUN DATE, STAMPED ONCE AND USED ON EVERY ALLOCATION RECORD
013600* BUILT THIS RUN.
013700*----------------------------------------------------------------*
013800 01  WS-CURRENT-DATE.
013900     05  WS-CURRENT-CCYY          PIC 9(04).
014000     05  WS-CURRENT-MM            PIC 9(02).
014100     05  WS-CURRENT-DD            PIC 9(02).
014200 01  WS-CURRENT-DATE-X REDEFINES WS-CURRENT-DATE
014300                                  PIC 9(08).
014400*----------------------------------------------------------------*
014500* HOLD AREA FOR ONE REQUEST-TABLE ENTRY WHILE THE BUBBLE SORT
014600* SWAPS TWO ENTRIES.
014700*----------------------------------------------------------------*
014800 01  WS-REQUEST-SWAP-HOLD         PIC X(34).
014900*----------------------------------------------------------------*
015000* FIELD-LEVEL VIEW OF THE SWAP HOLD AREA, CONSULTED WHEN A
015100* MAINTENANCE PROGRAMMER NEEDS TO TRACE A PARTICULAR SWAP.
015200*----------------------------------------------------------------*
015300 01  WS-REQUEST-SWAP-HOLD-X REDEFINES WS-REQUEST-SWAP-HOLD.
015400     05  WS-SWAP-REQUEST-ID            PIC 9(05).
015500     05  WS-SWAP-REQ-FARMER-ID         PIC 9(05).
015600     05  WS-SWAP-REQ-SKILL             PIC X(12).
015700     05  WS-SWAP-REQ-WORKERS-REQUESTED PIC 9(03).
015800     05  WS-SWAP-REQ-DATE              PIC 9(08).
015900     05  WS-SWAP-REQ-PROCESSED-SW      PIC X(01).
016000*----------------------------------------------------------------*
016100 01  WS-EDIT-INCOME-INT           PIC 9(07).
016200*----------------------------------------------------------------*
016300* REPORT LINE LAYOUTS.  EACH IS A FIXED 80-BYTE GROUP WITH THE
016400* CONSTANT TEXT CARRIED AS FILLER, BUILT BY MOVE AND WRITTEN
016500* WHOLE - NO STRING VERB IS USED TO ASSEMBLE REPORT LINES.
016600*----------------------------------------------------------------*
016700 01  HEADING-LINE-1.
016800     05  FILLER                   PIC X(25) VALUE
016900         '=== WORKER ALLOCATION ==='.
017000     05  FILLER                   PIC X(55) VALUE SPACES.
017100*----------------------------------------------------------------*
017200 01  NO-REQUESTS-LINE.                                            WR-2231 
017300     05  FILLER                   PIC X(27) VALUE
017400         'No pending requests found.'.
017500     05  FILLER                   PIC X(53) VALUE SPACES.
017600*----------------------------------------------------------------*
017700 01  DETAIL-LINE-FARMER.
017800     05  FILLER                   PIC X(08) VALUE 'Farmer: '.
017900     05  DLF-NAME                 PIC X(20).
018000     05  FILLER                   PIC X(02) VALUE SPACES.
018100     05  FILLER                   PIC X(08) VALUE 'Income: '.
018200     05  DLF-INCOME               PIC ZZZZZZ9.
018300     05  FILLER                   PIC X(35) VALUE SPACES.
018400*----------------------------------------------------------------*
018500 01  DETAIL-LINE-SKILL.
018600     05  FILLER                   PIC X(07) VALUE 'Skill: '.
018700     05  DLS-SKILL                PIC X(12).
018800     05  FILLER                   PIC X(02) VALUE SPACES.
018900     05  FILLER                   PIC X(11) VALUE 'Requested: '.
019000     05  DLS-COUNT                PIC ZZ9.
019100     05  FILLER                   PIC X(45) VALUE SPACES.
019200*----------------------------------------------------------------*
019300 01  DETAIL-LINE-SUCCESS.
019400     05  FILLER                   PIC X(19) VALUE
019500         'SUCCESS: Allocated '.
019600     05  DLSU-COUNT               PIC ZZ9.
019700     05  FILLER                   PIC X(01) VALUE SPACES.
019800     05  FILLER                   PIC X(08) VALUE 'workers.'.
019900     05  FILLER                   PIC X(49) VALUE SPACES.
020000*----------------------------------------------------------------*
020100 01  DETAIL-LINE-WORKERS.
020200     05  FILLER                   PIC X(09) VALUE 'Workers: '.
020300     05  DLW-WORKER-SLOT OCCURS 10 TIMES.
020400         10  DLW-WORKER-DISP      PIC ZZZZ9 BLANK WHEN ZERO.
020500         10  FILLER               PIC X(01) VALUE SPACE.
020600     05  FILLER                   PIC X(11) VALUE SPACES.
020700*----------------------------------------------------------------*
020800 01  DETAIL-LINE-FAIL-1.
020900     05  FILLER                   PIC X(19) VALUE
021000         'Failed: Request ID '.
021100     05  DLF1-REQ-ID              PIC ZZZZ9.
021200     05  FILLER                   PIC X(56) VALUE SPACES.
021300*----------------------------------------------------------------*
021400 01  DETAIL-LINE-FAIL-2.
021500     05  DLF2-REASON              PIC X(40).
021600     05  FILLER                   PIC X(40) VALUE SPACES.
021700*----------------------------------------------------------------*
021800 01  SUMMARY-LINE-1.
021900     05  FILLER                   PIC X(15) VALUE
022000         '=== SUMMARY ==='.
022100     05  FILLER                   PIC X(65) VALUE SPACES.
022200*----------------------------------------------------------------*
022300 01  SUMMARY-LINE-2.
022400     05  FILLER                   PIC X(16) VALUE
022500         'Total Attempts: '.
022600     05  SL2-ATTEMPTS             PIC ZZZ9.
022700     05  FILLER                   PIC X(60) VALUE SPACES.
022800*----------------------------------------------------------------*
022900 01  SUMMARY-LINE-3.
023000     05  FILLER                   PIC X(12) VALUE
023100         'Successful: '.
023200     05  SL3-SUCCESS              PIC ZZZ9.
023300     05  FILLER                   PIC X(64) VALUE SPACES.
023400*----------------------------------------------------------------*
023500* IN-MEMORY TABLES AND NEXT-ID/SAVE-SWITCH AREAS SHARED WITH
023600* LODMAST AND SAVMAST ON EVERY CALL.
023700*----------------------------------------------------------------*
023800     COPY FMTAB.
023900     COPY WKTAB.
024000     COPY RQTAB.
024100     COPY ALTAB.
024200     COPY NXTID.
024300*================================================================*
024400 PROCEDURE DIVISION.
024500*----------------------------------------------------------------*
024600 0000-MAIN-PARAGRAPH.
024700*----------------------------------------------------------------*
024800     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD
024900     PERFORM 1000-CALL-LODMAST THRU 1000-EXIT
025000     IF REQUEST-TABLE-SIZE = 0                                    WR-2231 
025100         PERFORM 1100-WRITE-NO-REQUESTS-LINE THRU 1100-EXIT       WR-2231 
025200     ELSE
025300         OPEN OUTPUT REPORT-FILE
025400         PERFORM 1200-WRITE-REPORT-HEADER THRU 1200-EXIT
025500         PERFORM 2000-SORT-REQUESTS-BY-INCOME THRU 2000-EXIT
025600         SET REQUEST-IDX TO 1
025700         PERFORM 3000-PROCESS-ONE-REQUEST THRU 3000-EXIT
025800             UNTIL REQUEST-IDX > REQUEST-TABLE-SIZE
025900         PERFORM 4000-REMOVE-PROCESSED-REQUESTS THRU 4000-EXIT
026000         MOVE 'Y' TO SAVE-REQUESTS-SW
026100         IF WS-SUCCESS-COUNT > 0
026200             MOVE 'Y' TO SAVE-ALLOCS-SW SAVE-WORKERS-SW
026300         END-IF
026400         PERFORM 5000-CALL-SAVMAST THRU 5000-EXIT
026500         PERFORM 6000-WRITE-REPORT-SUMMARY THRU 6000-EXIT
026600         CLOSE REPORT-FILE
026700     END-IF
026800     GOBACK.
026900*----------------------------------------------------------------*
027000 1000-CALL-LODMAST.
027100*----------------------------------------------------------------*
027200     CALL 'LODMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
027300         WORKER-TABLE-SIZE, WORKER-TABLE,
027400         REQUEST-TABLE-SIZE, REQUEST-TABLE,
027500         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
027600         NEXT-PERSON-ID, NEXT-REQUEST-ID, NEXT-ALLOC-ID,
027700         LOAD-FILE-STATUSES
027800     END-CALL
027900     MOVE 'N' TO SAVE-FARMERS-SW SAVE-WORKERS-SW
028000                 SAVE-REQUESTS-SW SAVE-ALLOCS-SW.
028100 1000-EXIT.
028200     EXIT.
028300*----------------------------------------------------------------*
028400* WR-2231 - A RUN WITH NOTHING PENDING STILL PRODUCES A REPORT.
028500*----------------------------------------------------------------*
028600 1100-WRITE-NO-REQUESTS-LINE.                                     WR-2231 
028700*----------------------------------------------------------------*
028800     OPEN OUTPUT REPORT-FILE
028900     MOVE NO-REQUESTS-LINE TO PRINT-LINE
029000     WRITE PRINT-LINE
029100     CLOSE REPORT-FILE.
029200 1100-EXIT.
029300     EXIT.
029400*----------------------------------------------------------------*
029500 1200-WRITE-REPORT-HEADER.
029600*----------------------------------------------------------------*
029700     MOVE HEADING-LINE-1 TO PRINT-LINE
029800     WRITE PRINT-LINE.
029900 1200-EXIT.
030000     EXIT.
030100*----------------------------------------------------------------*
030200* BUBBLE SORT OF THE PENDING-REQUEST TABLE ASCENDING BY THE
030300* REQUESTING FARMER'S INCOME.  NO SORT VERB IS USED BECAUSE THE
030400* SORT KEY (FARMER INCOME) IS NOT ON THE REQUEST RECORD ITSELF.
030500*----------------------------------------------------------------*
030600 2000-SORT-REQUESTS-BY-INCOME.
030700*----------------------------------------------------------------*
030800     IF REQUEST-TABLE-SIZE > 1
030900         PERFORM 2010-BUBBLE-PASS THRU 2010-EXIT
031000             VARYING WS-SORT-PASS FROM 1 BY 1
031100             UNTIL WS-SORT-PASS > REQUEST-TABLE-SIZE - 1
031200     END-IF.
031300 2000-EXIT.
031400     EXIT.
031500*----------------------------------------------------------------*
031600 2010-BUBBLE-PASS.
031700*----------------------------------------------------------------*
031800     SET REQUEST-IDX TO 1
031900     PERFORM 2020-BUBBLE-COMPARE THRU 2020-EXIT
032000         UNTIL REQUEST-IDX > REQUEST-TABLE-SIZE - WS-SORT-PASS.
032100 2010-EXIT.
032200     EXIT.
032300*----------------------------------------------------------------*
032400 2020-BUBBLE-COMPARE.
032500*----------------------------------------------------------------*
032600     SET WS-NEXT-IDX TO REQUEST-IDX
032700     ADD 1 TO WS-NEXT-IDX
032800     MOVE REQ-FARMER-ID (REQUEST-IDX) TO WS-LOOKUP-FARMER-ID
032900     PERFORM 9000-FIND-FARMER-BY-ID THRU 9000-EXIT
033000     MOVE WS-LOOKUP-INCOME TO WS-INCOME-A
033100     MOVE REQ-FARMER-ID (WS-NEXT-IDX) TO WS-LOOKUP-FARMER-ID
033200     PERFORM 9000-FIND-FARMER-BY-ID THRU 9000-EXIT
033300     MOVE WS-LOOKUP-INCOME TO WS-INCOME-B
033400     IF WS-INCOME-A > WS-INCOME-B
033500         PERFORM 2030-SWAP-REQUEST-ENTRIES THRU 2030-EXIT
033600     END-IF
033700     SET REQUEST-IDX UP BY 1.
033800 2020-EXIT.
033900     EXIT.
034000*----------------------------------------------------------------*
034100 2030-SWAP-REQUEST-ENTRIES.
034200*----------------------------------------------------------------*
034300     MOVE REQUEST-TABLE-ENTRY (REQUEST-IDX)
034400         TO WS-REQUEST-SWAP-HOLD
034500     MOVE REQUEST-TABLE-ENTRY (WS-NEXT-IDX)
034600         TO REQUEST-TABLE-ENTRY (REQUEST-IDX)
034700     MOVE WS-REQUEST-SWAP-HOLD
034800         TO REQUEST-TABLE-ENTRY (WS-NEXT-IDX).
034900 2030-EXIT.
035000     EXIT.
035100*----------------------------------------------------------------*
035200 3000-PROCESS-ONE-REQUEST.
035300*----------------------------------------------------------------*
035400     ADD 1 TO WS-ATTEMPT-COUNT
035500     PERFORM 3100-FIND-REQUESTING-FARMER THRU 3100-EXIT
035600     IF WS-FARMER-NOT-FOUND
035700         MOVE 'farmer not found' TO WS-REQUEST-FAIL-REASON
035800         PERFORM 3800-WRITE-FAILURE-DETAIL THRU 3800-EXIT
035900     ELSE
036000         PERFORM 3200-SELECT-CANDIDATE-WORKERS THRU 3200-EXIT
036100         IF WS-CANDIDATE-COUNT = 0
036200             MOVE 'no workers with skill in location'
036300                 TO WS-REQUEST-FAIL-REASON
036400             PERFORM 3800-WRITE-FAILURE-DETAIL THRU 3800-EXIT
036500         ELSE
036600             PERFORM 3300-COMPUTE-ALLOC-COUNT THRU 3300-EXIT
036700             IF WS-ALLOC-COUNT < 1
036800                 MOVE 'insufficient workers'
036900                     TO WS-REQUEST-FAIL-REASON
037000                 PERFORM 3800-WRITE-FAILURE-DETAIL
037100                     THRU 3800-EXIT
037200             ELSE
037300                 PERFORM 3400-MARK-WORKERS-UNAVAILABLE
037400                     THRU 3400-EXIT
037500                 PERFORM 3500-BUILD-ALLOCATION-RECORD
037600                     THRU 3500-EXIT
037700                 PERFORM 3600-WRITE-SUCCESS-DETAIL
037800                     THRU 3600-EXIT
037900                 PERFORM 3700-MARK-REQUEST-PROCESSED
038000                     THRU 3700-EXIT
038100                 ADD 1 TO WS-SUCCESS-COUNT
038200             END-IF
038300         END-IF
038400     END-IF
038500     SET REQUEST-IDX UP BY 1.
038600 3000-EXIT.
038700     EXIT.
038800*----------------------------------------------------------------*
038900 3100-FIND-REQUESTING-FARMER.
039000*----------------------------------------------------------------*
039100     MOVE REQ-FARMER-ID (REQUEST-IDX) TO WS-LOOKUP-FARMER-ID
039200     PERFORM 9000-FIND-FARMER-BY-ID THRU 9000-EXIT
039300     IF WS-LOOKUP-WAS-FOUND
039400         SET WS-FARMER-WAS-FOUND TO TRUE
039500     ELSE
039600         SET WS-FARMER-NOT-FOUND TO TRUE
039700     END-IF.
039800 3100-EXIT.
039900     EXIT.
040000*----------------------------------------------------------------*
040100* CANDIDATE WORKER FILTER - AVAILABLE, HAS REQUIRED SKILL, SAME
040200* LOCATION AS THE FARMER (CASE-INSENSITIVE).  THIS PASS ONLY
040300* COUNTS CANDIDATES; 3400 MAKES A SECOND PASS TO TAKE THEM.
040400*----------------------------------------------------------------*
040500 3200-SELECT-CANDIDATE-WORKERS.
040600*----------------------------------------------------------------*
040700     MOVE 0 TO WS-CANDIDATE-COUNT
040800     MOVE FARMER-LOCATION (WS-LOOKUP-FARMER-IDX)
040900         TO WS-FARMER-LOCATION-UC
041000     INSPECT WS-FARMER-LOCATION-UC                                WR-1904 
041100         CONVERTING LOWER-ALPHA TO UPPER-ALPHA                    WR-1904 
041200     SET WORKER-IDX TO 1
041300     PERFORM 3205-COUNT-ONE-WORKER THRU 3205-EXIT
041400         UNTIL WORKER-IDX > WORKER-TABLE-SIZE.
041500 3200-EXIT.
041600     EXIT.
041700*----------------------------------------------------------------*
041800 3205-COUNT-ONE-WORKER.
041900*----------------------------------------------------------------*
042000     PERFORM 3206-TEST-WORKER-ELIGIBLE THRU 3206-EXIT
042100     IF WS-WORKER-IS-ELIGIBLE
042200         ADD 1 TO WS-CANDIDATE-COUNT
042300     END-IF
042400     SET WORKER-IDX UP BY 1.
042500 3205-EXIT.
042600     EXIT.
042700*----------------------------------------------------------------*
042800 3206-TEST-WORKER-ELIGIBLE.
042900*----------------------------------------------------------------*
043000     SET WS-WORKER-NOT-ELIGIBLE TO TRUE
043100     IF WORKER-IS-AVAILABLE (WORKER-IDX)
043200         PERFORM 3220-WORKER-HAS-SKILL THRU 3220-EXIT
043300         IF WS-WORKER-HAS-SKILL
043400             PERFORM 3230-LOCATIONS-MATCH THRU 3230-EXIT
043500             IF WS-LOCATIONS-MATCH
043600                 SET WS-WORKER-IS-ELIGIBLE TO TRUE
043700             END-IF
043800         END-IF
043900     END-IF.
044000 3206-EXIT.
044100     EXIT.
044200*----------------------------------------------------------------*
044300* A WORKER "HAS SKILL" IF ONE OF ITS LISTED SKILLS IS AN EXACT
044400* MATCH OF THE REQUESTED SKILL (11/02/94).
044500*----------------------------------------------------------------*
044600 3220-WORKER-HAS-SKILL.
044700*----------------------------------------------------------------*
044800     SET WS-WORKER-NO-SKILL TO TRUE
044900     MOVE 1 TO WS-SKILL-CHECK-IDX
045000     PERFORM 3221-TEST-ONE-SKILL-SLOT THRU 3221-EXIT
045100         UNTIL WS-SKILL-CHECK-IDX
045200                 > WORKER-SKILL-COUNT (WORKER-IDX)
045300            OR WS-WORKER-HAS-SKILL.
045400 3220-EXIT.
045500     EXIT.
045600*----------------------------------------------------------------*
045700 3221-TEST-ONE-SKILL-SLOT.
045800*----------------------------------------------------------------*
045900     IF WORKER-SKILL (WORKER-IDX, WS-SKILL-CHECK-IDX)
046000             = REQ-SKILL (REQUEST-IDX)
046100         SET WS-WORKER-HAS-SKILL TO TRUE
046200     ELSE
046300         ADD 1 TO WS-SKILL-CHECK-IDX
046400     END-IF.
046500 3221-EXIT.
046600     EXIT.
046700*----------------------------------------------------------------*
046800 3230-LOCATIONS-MATCH.
046900*----------------------------------------------------------------*
047000     MOVE WORKER-LOCATION (WORKER-IDX) TO WS-WORKER-LOCATION-UC
047100     INSPECT WS-WORKER-LOCATION-UC                                WR-1904 
047200         CONVERTING LOWER-ALPHA TO UPPER-ALPHA                    WR-1904 
047300     IF WS-WORKER-LOCATION-UC = WS-FARMER-LOCATION-UC
047400         SET WS-LOCATIONS-MATCH TO TRUE
047500     ELSE
047600         SET WS-LOCATIONS-DIFFER TO TRUE
047700     END-IF.
047800 3230-EXIT.
047900     EXIT.
048000*----------------------------------------------------------------*
048100* ALLOCATION COUNT = MIN(REQUESTED, FARMER MAX ALLOWED, CANDIDATE
048200* COUNT), FOUND BY SUCCESSIVE NARROWING RATHER THAN AN INTRINSIC
048300* FUNCTION.
048400*----------------------------------------------------------------*
048500 3300-COMPUTE-ALLOC-COUNT.
048600*----------------------------------------------------------------*
048700     MOVE REQ-WORKERS-REQUESTED (REQUEST-IDX) TO WS-ALLOC-COUNT
048800     IF FARMER-MAX-ALLOWED (WS-LOOKUP-FARMER-IDX) < WS-ALLOC-COUNT
048900         MOVE FARMER-MAX-ALLOWED (WS-LOOKUP-FARMER-IDX)
049000             TO WS-ALLOC-COUNT
049100     END-IF
049200     IF WS-CANDIDATE-COUNT < WS-ALLOC-COUNT
049300         MOVE WS-CANDIDATE-COUNT TO WS-ALLOC-COUNT
049400     END-IF.
049500 3300-EXIT.
049600     EXIT.
049700*----------------------------------------------------------------*
049800* TAKES THE FIRST WS-ALLOC-COUNT ELIGIBLE WORKERS IN TABLE ORDER,
049900* MARKS EACH UNAVAILABLE IMMEDIATELY SO A LATER REQUEST THIS RUN
050000* CANNOT REUSE THEM.  WS-ALLOC-WORKER-LIST IS ZEROED FIRST - A
050100* SHORT ALLOCATION ON A LATER REQUEST MUST NOT CARRY STALE
050200* WORKER IDS LEFT IN THE HIGH SLOTS BY AN EARLIER, LARGER
050300* ALLOCATION MADE EARLIER THIS SAME RUN (WR-2406).
050400*----------------------------------------------------------------*
050500 3400-MARK-WORKERS-UNAVAILABLE.
050600*----------------------------------------------------------------*
050700     MOVE ZEROS TO WS-ALLOC-WORKER-LIST                           WR-2406
050800     MOVE 0 TO WS-TAKEN-COUNT
050900     SET WORKER-IDX TO 1
051000     PERFORM 3410-TAKE-ONE-WORKER THRU 3410-EXIT
051100         UNTIL WORKER-IDX > WORKER-TABLE-SIZE
051200            OR WS-TAKEN-COUNT = WS-ALLOC-COUNT.
051300 3400-EXIT.
051400     EXIT.
051500*----------------------------------------------------------------*
051600 3410-TAKE-ONE-WORKER.
051700*----------------------------------------------------------------*
051800     PERFORM 3206-TEST-WORKER-ELIGIBLE THRU 3206-EXIT
051900     IF WS-WORKER-IS-ELIGIBLE
052000         ADD 1 TO WS-TAKEN-COUNT
052100         MOVE WORKER-ID (WORKER-IDX)
052200             TO WS-ALLOC-WORKER-SLOT (WS-TAKEN-COUNT)
052300         MOVE 'N' TO WORKER-AVAILABLE (WORKER-IDX)
052400     END-IF
052500     SET WORKER-IDX UP BY 1.
052600 3410-EXIT.
052700     EXIT.
052800*----------------------------------------------------------------*
052900 3500-BUILD-ALLOCATION-RECORD.
053000*----------------------------------------------------------------*
053100     ADD 1 TO ALLOC-TABLE-SIZE
053200     SET ALLOC-IDX TO ALLOC-TABLE-SIZE
053300     MOVE NEXT-ALLOC-ID TO ALLOC-ID (ALLOC-IDX)
053400     ADD 1 TO NEXT-ALLOC-ID
053500     MOVE REQUEST-ID (REQUEST-IDX) TO ALLOC-REQUEST-ID (ALLOC-IDX)
053600     MOVE REQ-FARMER-ID (REQUEST-IDX)
053700         TO ALLOC-FARMER-ID (ALLOC-IDX)
053800     MOVE WS-TAKEN-COUNT TO ALLOC-WORKER-COUNT (ALLOC-IDX)
053900     MOVE WS-ALLOC-WORKER-LIST TO ALLOC-WORKER-TAB (ALLOC-IDX)
054000     MOVE WS-CURRENT-DATE-X TO ALLOC-DATE (ALLOC-IDX)
054100     MOVE 'ALLOCATED' TO ALLOC-STATUS (ALLOC-IDX).
054200 3500-EXIT.
054300     EXIT.
054400*----------------------------------------------------------------*
054500 3600-WRITE-SUCCESS-DETAIL.
054600*----------------------------------------------------------------*
054700     MOVE FARMER-NAME (WS-LOOKUP-FARMER-IDX) TO DLF-NAME
054800     MOVE FARMER-INCOME (WS-LOOKUP-FARMER-IDX)
054900         TO WS-EDIT-INCOME-INT
055000     MOVE WS-EDIT-INCOME-INT TO DLF-INCOME
055100     MOVE DETAIL-LINE-FARMER TO PRINT-LINE
055200     WRITE PRINT-LINE
055300*
055400     MOVE REQ-SKILL (REQUEST-IDX) TO DLS-SKILL
055500     MOVE REQ-WORKERS-REQUESTED (REQUEST-IDX) TO DLS-COUNT
055600     MOVE DETAIL-LINE-SKILL TO PRINT-LINE
055700     WRITE PRINT-LINE
055800*
055900     MOVE WS-TAKEN-COUNT TO DLSU-COUNT
056000     MOVE DETAIL-LINE-SUCCESS TO PRINT-LINE
056100     WRITE PRINT-LINE
056200*
056300     PERFORM 3610-WRITE-WORKER-ID-LIST THRU 3610-EXIT.
056400 3600-EXIT.
056500     EXIT.
056600*----------------------------------------------------------------*
056700* THE WORKER-ID LIST LINE HAS A FIXED TEN SLOTS; SLOTS BEYOND THE
056800* NUMBER ACTUALLY TAKEN ARE LEFT ZERO AND PRINT BLANK.
056900*----------------------------------------------------------------*
057000 3610-WRITE-WORKER-ID-LIST.
057100*----------------------------------------------------------------*
057200     MOVE 1 TO WS-ALLOC-PRINT-IDX
057300     PERFORM 3611-APPEND-ONE-WORKER-ID THRU 3611-EXIT
057400         UNTIL WS-ALLOC-PRINT-IDX > 10
057500     MOVE DETAIL-LINE-WORKERS TO PRINT-LINE
057600     WRITE PRINT-LINE.
057700 3610-EXIT.
057800     EXIT.
057900*----------------------------------------------------------------*
058000 3611-APPEND-ONE-WORKER-ID.
058100*----------------------------------------------------------------*
058200     IF WS-ALLOC-PRINT-IDX > WS-TAKEN-COUNT
058300         MOVE 0 TO DLW-WORKER-DISP (WS-ALLOC-PRINT-IDX)
058400     ELSE
058500         MOVE WS-ALLOC-WORKER-SLOT (WS-ALLOC-PRINT-IDX)
058600             TO DLW-WORKER-DISP (WS-ALLOC-PRINT-IDX)
058700     END-IF
058800     ADD 1 TO WS-ALLOC-PRINT-IDX.
058900 3611-EXIT.
059000     EXIT.
059100*----------------------------------------------------------------*
059200 3700-MARK-REQUEST-PROCESSED.
059300*----------------------------------------------------------------*
059400     SET REQ-WAS-PROCESSED (REQUEST-IDX) TO TRUE.
059500 3700-EXIT.
059600     EXIT.
059700*----------------------------------------------------------------*
059800 3800-WRITE-FAILURE-DETAIL.
059900*----------------------------------------------------------------*
060000     MOVE REQUEST-ID (REQUEST-IDX) TO DLF1-REQ-ID
060100     MOVE DETAIL-LINE-FAIL-1 TO PRINT-LINE
060200     WRITE PRINT-LINE
060300     MOVE WS-REQUEST-FAIL-REASON TO DLF2-REASON
060400     MOVE DETAIL-LINE-FAIL-2 TO PRINT-LINE
060500     WRITE PRINT-LINE.
060600 3800-EXIT.
060700     EXIT.
060800*----------------------------------------------------------------*
060900* REMOVES EVERY REQUEST MARKED PROCESSED THIS RUN BY SLIDING THE
061000* SURVIVING (STILL-PENDING) ENTRIES DOWN OVER THE GAPS.
061100*----------------------------------------------------------------*
061200 4000-REMOVE-PROCESSED-REQUESTS.
061300*----------------------------------------------------------------*
061400     MOVE 0 TO WS-KEEP-COUNT
061500     SET REQUEST-IDX TO 1
061600     PERFORM 4010-KEEP-IF-PENDING THRU 4010-EXIT
061700         UNTIL REQUEST-IDX > REQUEST-TABLE-SIZE
061800     MOVE WS-KEEP-COUNT TO REQUEST-TABLE-SIZE.
061900 4000-EXIT.
062000     EXIT.
062100*----------------------------------------------------------------*
062200 4010-KEEP-IF-PENDING.
062300*----------------------------------------------------------------*
062400     IF REQ-STILL-PENDING (REQUEST-IDX)
062500         ADD 1 TO WS-KEEP-COUNT
062600         IF WS-KEEP-COUNT NOT = REQUEST-IDX
062700             MOVE REQUEST-TABLE-ENTRY (REQUEST-IDX)
062800                 TO REQUEST-TABLE-ENTRY (WS-KEEP-COUNT)
062900         END-IF
063000     END-IF
063100     SET REQUEST-IDX UP BY 1.
063200 4010-EXIT.
063300     EXIT.
063400*----------------------------------------------------------------*
063500 5000-CALL-SAVMAST.
063600*----------------------------------------------------------------*
063700     CALL 'SAVMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
063800         WORKER-TABLE-SIZE, WORKER-TABLE,
063900         REQUEST-TABLE-SIZE, REQUEST-TABLE,
064000         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
064100         SAVE-SWITCHES, LOAD-FILE-STATUSES
064200     END-CALL.
064300 5000-EXIT.
064400     EXIT.
064500*----------------------------------------------------------------*
064600 6000-WRITE-REPORT-SUMMARY.
064700*----------------------------------------------------------------*
064800     MOVE SUMMARY-LINE-1 TO PRINT-LINE
064900     WRITE PRINT-LINE
065000     MOVE WS-ATTEMPT-COUNT TO SL2-ATTEMPTS
065100     MOVE SUMMARY-LINE-2 TO PRINT-LINE
065200     WRITE PRINT-LINE
065300     MOVE WS-SUCCESS-COUNT TO SL3-SUCCESS
065400     MOVE SUMMARY-LINE-3 TO PRINT-LINE
065500     WRITE PRINT-LINE.
065600 6000-EXIT.
065700     EXIT.
065800*----------------------------------------------------------------*
065900* GENERAL-PURPOSE FARMER LOOKUP, USED BY BOTH THE INCOME SORT
066000* AND THE PER-REQUEST FARMER LOOK-UP.  CALLER SETS
066100* WS-LOOKUP-FARMER-ID; RETURNS WS-LOOKUP-FOUND-SW,
066200* WS-LOOKUP-FARMER-IDX AND WS-LOOKUP-INCOME.
066300*----------------------------------------------------------------*
066400 9000-FIND-FARMER-BY-ID.
066500*----------------------------------------------------------------*
066600     SET WS-LOOKUP-NOT-FOUND TO TRUE
066700     MOVE 0 TO WS-LOOKUP-FARMER-IDX
066800     MOVE 0 TO WS-LOOKUP-INCOME
066900     SET FARMER-IDX TO 1
067000     PERFORM 9010-TEST-ONE-FARMER THRU 9010-EXIT
067100         UNTIL FARMER-IDX > FARMER-TABLE-SIZE
067200            OR WS-LOOKUP-WAS-FOUND.
067300 9000-EXIT.
067400     EXIT.
067500*----------------------------------------------------------------*
067600 9010-TEST-ONE-FARMER.
067700*----------------------------------------------------------------*
067800     IF FARMER-ID (FARMER-IDX) = WS-LOOKUP-FARMER-ID
067900         SET WS-LOOKUP-WAS-FOUND TO TRUE
068000         SET WS-LOOKUP-FARMER-IDX TO FARMER-IDX
068100         MOVE FARMER-INCOME (FARMER-IDX) TO WS-LOOKUP-INCOME
068200     ELSE
068300         SET FARMER-IDX UP BY 1
068400     END-IF.
068500 9010-EXIT.
068600     EXIT.
068700*----------------------------------------------------------------*
068800 END PROGRAM WRKALOC.
