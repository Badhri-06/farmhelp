000100*================================================================*
000200* COPYBOOK:        ALTAB
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/27/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 05/06/96 R. OKAFOR       RAISED ALLOC-WORKER-TAB TO 10 ENTRIES
001000*                          TO MATCH ALLOCRC
001100*================================================================*
001200* IN-MEMORY ALLOCATION TABLE.  LOADED BY LODMAST FROM THE
001300* ALLOCATIONS FILE.  THE ALLOCATION ENGINE APPENDS ONE ENTRY
001400* PER SUCCESSFUL REQUEST THIS RUN, THEN SAVMAST REWRITES THE
001500* WHOLE FILE FROM IT.
001600*----------------------------------------------------------------*
001700 01  ALLOC-TABLE-SIZE             PIC S9(03) USAGE COMP.
001800*----------------------------------------------------------------*
001900 01  ALLOCATION-TABLE.
002000     05  ALLOC-TABLE-ENTRY OCCURS 1 TO 300 TIMES
002100             DEPENDING ON ALLOC-TABLE-SIZE
002200             INDEXED BY ALLOC-IDX.
002300         10  ALLOC-ID                 PIC 9(05).
002400         10  ALLOC-REQUEST-ID          PIC 9(05).
002500         10  ALLOC-FARMER-ID           PIC 9(05).
002600         10  ALLOC-WORKER-COUNT        PIC 9(03).
002700         10  ALLOC-WORKER-TAB OCCURS 10 TIMES.
002800             15  ALLOC-WORKER-ID       PIC 9(05).
002900         10  ALLOC-DATE                PIC 9(08).
003000         10  ALLOC-STATUS              PIC X(10).
