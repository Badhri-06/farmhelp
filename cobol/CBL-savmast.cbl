000100*================================================================*
000200* PROGRAM NAME:    SAVMAST
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/25/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 06/19/96 R. OKAFOR       ADDED SAVE-SWITCHES SO A CALLER THAT
001000*                          ONLY TOUCHED ONE TABLE DOES NOT HAVE
001100*                          TO REWRITE ALL FOUR FILES
001200* 02/02/99 T. MBEKI        Y2K REVIEW - NO DATE ARITHMETIC IN
001300*                          THIS PROGRAM, NO CHANGE REQUIRED
001400*================================================================*
001500* SAVMAST IS THE PERSISTENCE LAYER'S SAVE PHASE.  THE CALLER SETS
001600* ONE OR MORE OF THE SAVE-SWITCHES (SEE NXTID) TO 'Y' BEFORE THE
001700* CALL; SAVMAST REWRITES, FROM SCRATCH, ONLY THE FILES WHOSE
001800* SWITCH IS ON.  A FILE THAT IS NOT FLAGGED IS LEFT UNTOUCHED ON
001900* DISK.
002000*================================================================*
002100 IDENTIFICATION DIVISION.
002200 PROGRAM-ID.  SAVMAST.
002300 AUTHOR. R. OKAFOR.
002400 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
002500 DATE-WRITTEN. 03/25/91.
002600 DATE-COMPILED. 03/25/91.
002700 SECURITY. NON-CONFIDENTIAL.
002800*================================================================*
002900 ENVIRONMENT DIVISION.
003000*----------------------------------------------------------------*
003100 CONFIGURATION SECTION.
003200*----------------------------------------------------------------*
003300 SOURCE-COMPUTER. IBM-3081.
003400 OBJECT-COMPUTER. IBM-3081.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700*----------------------------------------------------------------*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000     SELECT FARMER-FILE ASSIGN TO FARMDD
004100         ORGANIZATION IS LINE SEQUENTIAL
004200         FILE STATUS IS FARMER-FILE-STATUS.
004300*
004400     SELECT WORKER-FILE ASSIGN TO WORKDD
004500         ORGANIZATION IS LINE SEQUENTIAL
004600         FILE STATUS IS WORKER-FILE-STATUS.
004700*
004800     SELECT REQUEST-FILE ASSIGN TO REQDD
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS REQUEST-FILE-STATUS.
005100*
005200     SELECT ALLOC-FILE ASSIGN TO ALCDD
005300         ORGANIZATION IS LINE SEQUENTIAL
005400         FILE STATUS IS ALLOC-FILE-STATUS.
005500*================================================================*
005600 DATA DIVISION.
005700*----------------------------------------------------------------*
005800 FILE SECTION.
005900*----------------------------------------------------------------*
006000 FD  FARMER-FILE.
006100     COPY FARMREC.
006200*----------------------------------------------------------------*
006300 FD  WORKER-FILE.
006400     COPY WORKREC.
006500*----------------------------------------------------------------*
006600 FD  REQUEST-FILE.
006700     COPY REQREC.
006800*----------------------------------------------------------------*
006900 FD  ALLOC-FILE.
007000     COPY ALLOCRC.
007100*----------------------------------------------------------------*
007200 WORKING-STORAGE SECTION.
007300*----------------------------------------------------------------*
007400 01  WS-FILLER-SAVE               PIC X(01) VALUE SPACES.
007500*================================================================*
007600 LINKAGE SECTION.
007700     COPY FMTAB.
007800     COPY WKTAB.
007900     COPY RQTAB.
008000     COPY ALTAB.
008100     COPY NXTID.
008200*================================================================*
008300 PROCEDURE DIVISION USING FARMER-TABLE-SIZE, FARMER-TABLE,
008400     WORKER-TABLE-SIZE, WORKER-TABLE,
008500     REQUEST-TABLE-SIZE, REQUEST-TABLE,
008600     ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
008700     SAVE-SWITCHES, LOAD-FILE-STATUSES.
008800*----------------------------------------------------------------*
008900 0000-MAIN-PARAGRAPH.
009000*----------------------------------------------------------------*
009100     IF SAVE-FARMERS
009200         PERFORM 1000-SAVE-FARMER-FILE THRU 1000-EXIT
009300     END-IF
009400     IF SAVE-WORKERS
009500         PERFORM 2000-SAVE-WORKER-FILE THRU 2000-EXIT
009600     END-IF
009700     IF SAVE-REQUESTS
009800         PERFORM 3000-SAVE-REQUEST-FILE THRU 3000-EXIT
009900     END-IF
010000     IF SAVE-ALLOCATIONS
010100         PERFORM 4000-SAVE-ALLOC-FILE THRU 4000-EXIT
010200     END-IF
010300*
010400     GOBACK.
010500*----------------------------------------------------------------*
010600 1000-SAVE-FARMER-FILE.
010700*----------------------------------------------------------------*
010800     OPEN OUTPUT FARMER-FILE
010900     SET FARMER-IDX TO 1
011000     PERFORM 1100-WRITE-FARMER-RECORD THRU 1100-EXIT
011100         UNTIL FARMER-IDX > FARMER-TABLE-SIZE
011200     CLOSE FARMER-FILE.
011300 1000-EXIT.
011400     EXIT.
011500*----------------------------------------------------------------*
011600 1100-WRITE-FARMER-RECORD.
011700*----------------------------------------------------------------*
011800     MOVE FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
011900         TO FARMER-ID OF FARMER-RECORD
012000     MOVE FARMER-NAME OF FARMER-TABLE-ENTRY (FARMER-IDX)
012100         TO FARMER-NAME OF FARMER-RECORD
012200     MOVE FARMER-LOCATION OF FARMER-TABLE-ENTRY (FARMER-IDX)
012300         TO FARMER-LOCATION OF FARMER-RECORD
012400     MOVE FARMER-CROP OF FARMER-TABLE-ENTRY (FARMER-IDX)
012500         TO FARMER-CROP OF FARMER-RECORD
012600     MOVE FARMER-LAND-SIZE OF FARMER-TABLE-ENTRY (FARMER-IDX)
012700         TO FARMER-LAND-SIZE OF FARMER-RECORD
012800     MOVE FARMER-INCOME OF FARMER-TABLE-ENTRY (FARMER-IDX)
012900         TO FARMER-INCOME OF FARMER-RECORD
013000     MOVE SPACES TO FILLER OF FARMER-RECORD
013100     WRITE FARMER-RECORD
013200     SET FARMER-IDX UP BY 1.
013300 1100-EXIT.
013400     EXIT.
013500*----------------------------------------------------------------*
013600 2000-SAVE-WORKER-FILE.
013700*----------------------------------------------------------------*
013800     OPEN OUTPUT WORKER-FILE
013900     SET WORKER-IDX TO 1
014000     PERFORM 2100-WRITE-WORKER-RECORD THRU 2100-EXIT
014100         UNTIL WORKER-IDX > WORKER-TABLE-SIZE
014200     CLOSE WORKER-FILE.
014300 2000-EXIT.
014400     EXIT.
014500*----------------------------------------------------------------*
014600 2100-WRITE-WORKER-RECORD.
014700*----------------------------------------------------------------*
014800     MOVE WORKER-ID OF WORKER-TABLE-ENTRY (WORKER-IDX)
014900         TO WORKER-ID OF WORKER-RECORD
015000     MOVE WORKER-NAME OF WORKER-TABLE-ENTRY (WORKER-IDX)
015100         TO WORKER-NAME OF WORKER-RECORD
015200     MOVE WORKER-LOCATION OF WORKER-TABLE-ENTRY (WORKER-IDX)
015300         TO WORKER-LOCATION OF WORKER-RECORD
015400     MOVE WORKER-SKILL-COUNT OF WORKER-TABLE-ENTRY (WORKER-IDX)
015500         TO WORKER-SKILL-COUNT OF WORKER-RECORD
015600     MOVE WORKER-SKILL-TAB OF WORKER-TABLE-ENTRY (WORKER-IDX)
015700         TO WORKER-SKILL-LIST OF WORKER-RECORD
015800     MOVE WORKER-AVAILABLE OF WORKER-TABLE-ENTRY (WORKER-IDX)
015900         TO WORKER-AVAILABLE OF WORKER-RECORD
016000     MOVE SPACES TO FILLER OF WORKER-RECORD
016100     WRITE WORKER-RECORD
016200     SET WORKER-IDX UP BY 1.
016300 2100-EXIT.
016400     EXIT.
016500*----------------------------------------------------------------*
016600 3000-SAVE-REQUEST-FILE.
016700*----------------------------------------------------------------*
016800     OPEN OUTPUT REQUEST-FILE
016900     SET REQUEST-IDX TO 1
017000     PERFORM 3100-WRITE-REQUEST-RECORD THRU 3100-EXIT
017100         UNTIL REQUEST-IDX > REQUEST-TABLE-SIZE
017200     CLOSE REQUEST-FILE.
017300 3000-EXIT.
017400     EXIT.
017500*----------------------------------------------------------------*
017600* ONLY REQUESTS STILL PENDING AT THE END OF THE RUN ARE WRITTEN
017700* BACK - A REQUEST THE ALLOCATION ENGINE SUCCEEDED ON IS DROPPED.
017800*----------------------------------------------------------------*
017900 3100-WRITE-REQUEST-RECORD.
018000*----------------------------------------------------------------*
018100     IF REQ-STILL-PENDING OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
018200         MOVE REQUEST-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
018300             TO REQUEST-ID OF REQUEST-RECORD
018400         MOVE REQ-FARMER-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
018500             TO REQ-FARMER-ID OF REQUEST-RECORD
018600         MOVE REQ-SKILL OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
018700             TO REQ-SKILL OF REQUEST-RECORD
018800         MOVE REQ-WORKERS-REQUESTED OF
018900                 REQUEST-TABLE-ENTRY (REQUEST-IDX)
019000             TO REQ-WORKERS-REQUESTED OF REQUEST-RECORD
019100         MOVE REQ-DATE OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
019200             TO REQ-DATE OF REQUEST-RECORD
019300         MOVE SPACES TO FILLER OF REQUEST-RECORD
019400         WRITE REQUEST-RECORD
019500     END-IF
019600     SET REQUEST-IDX UP BY 1.
019700 3100-EXIT.
019800     EXIT.
019900*----------------------------------------------------------------*
020000 4000-SAVE-ALLOC-FILE.
020100*----------------------------------------------------------------*
020200     OPEN OUTPUT ALLOC-FILE
020300     SET ALLOC-IDX TO 1
020400     PERFORM 4100-WRITE-ALLOC-RECORD THRU 4100-EXIT
020500         UNTIL ALLOC-IDX > ALLOC-TABLE-SIZE
020600     CLOSE ALLOC-FILE.
020700 4000-EXIT.
020800     EXIT.
020900*----------------------------------------------------------------*
021000 4100-WRITE-ALLOC-RECORD.
021100*----------------------------------------------------------------*
021200     MOVE ALLOC-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
021300         TO ALLOC-ID OF ALLOCATION-RECORD
021400     MOVE ALLOC-REQUEST-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
021500         TO ALLOC-REQUEST-ID OF ALLOCATION-RECORD
021600     MOVE ALLOC-FARMER-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
021700         TO ALLOC-FARMER-ID OF ALLOCATION-RECORD
021800     MOVE ALLOC-WORKER-COUNT OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
021900         TO ALLOC-WORKER-COUNT OF ALLOCATION-RECORD
022000     MOVE ALLOC-WORKER-TAB OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
022100         TO ALLOC-WORKER-LIST OF ALLOCATION-RECORD
022200     MOVE ALLOC-DATE OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
022300         TO ALLOC-DATE OF ALLOCATION-RECORD
022400     MOVE ALLOC-STATUS OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
022500         TO ALLOC-STATUS OF ALLOCATION-RECORD
022600     MOVE SPACES TO FILLER OF ALLOCATION-RECORD
022700     WRITE ALLOCATION-RECORD
022800     SET ALLOC-IDX UP BY 1.
022900 4100-EXIT.
023000     EXIT.
023100*----------------------------------------------------------------*
023200 END PROGRAM SAVMAST.
