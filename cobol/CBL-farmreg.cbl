000100*================================================================*
000200* PROGRAM NAME:    FARMREG
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/02/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 09/09/97 R. OKAFOR       ADDED FARMER-MAX-ALLOWED COMPUTATION
001000*                          ON REGISTRATION (SEE FMTAB)
001100* 02/02/99 T. MBEKI        Y2K REVIEW - NO DATE FIELDS ON THE
001200*                          FARMER TRANSACTION RECORD, NO CHANGE
001300*                          REQUIRED
001400* 08/11/04 S. NAIDOO       WR-2231 - SELECT OPTIONAL ON TRAN FILE
001500*                          SO A RUN WITH NOTHING TO REGISTER IS
001600*                          NOT AN ABEND
001700* 03/14/08 P. ADEYEMI      WR-2318 - REJECT MESSAGES NOW ECHO THE
001800*                          RAW TRANSACTION BYTES, NOT THE EDITED
001900*                          FIELD, SO A BAD PUNCH IS VISIBLE ON THE
002000*                          CONSOLE LOG
002100*================================================================*
002200* FARMREG IS THE FARMER REGISTRATION BATCH.  IT READS ONE
002300* TRANSACTION RECORD PER NEW FARMER FROM THE FARMER TRANSACTION
002400* FILE, VALIDATES EACH ONE, ASSIGNS THE NEXT SHARED PERSON ID,
002500* ADDS IT TO THE IN-MEMORY FARMER TABLE AND REWRITES THE FARMERS
002600* FILE.  REJECTED TRANSACTIONS ARE LOGGED TO THE CONSOLE AND
002700* OTHERWISE SKIPPED.
002800*================================================================*
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.  FARMREG.
003100 AUTHOR. R. OKAFOR.
003200 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
003300 DATE-WRITTEN. 04/02/91.
003400 DATE-COMPILED. 04/02/91.
003500 SECURITY. NON-CONFIDENTIAL.
003600*================================================================*
003700 ENVIRONMENT DIVISION.
003800*----------------------------------------------------------------*
003900 CONFIGURATION SECTION.
004000*----------------------------------------------------------------*
004100 SOURCE-COMPUTER. IBM-3081.
004200 OBJECT-COMPUTER. IBM-3081.
004300 SPECIAL-NAMES.
004400     C01 IS TOP-OF-FORM.
004500*----------------------------------------------------------------*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT OPTIONAL TRAN-FARMER-FILE ASSIGN TO TFARMDD
004900         ORGANIZATION IS LINE SEQUENTIAL
005000         FILE STATUS IS WS-TRAN-FILE-STATUS.
005100*================================================================*
005200 DATA DIVISION.
005300*----------------------------------------------------------------*
005400 FILE SECTION.
005500*----------------------------------------------------------------*
005600* ONE TRANSACTION PER NEW FARMER.  ID IS NOT ON THE TRANSACTION -
005700* FARMREG ASSIGNS IT FROM THE SHARED PERSON-ID SEQUENCE.
005800*----------------------------------------------------------------*
005900 FD  TRAN-FARMER-FILE.
006000 01  TRAN-FARMER-RECORD.
006100     05  TF-NAME                  PIC X(20).
006200     05  TF-LOCATION              PIC X(20).
006300     05  TF-CROP                  PIC X(15).
006400     05  TF-LAND-SIZE             PIC 9(03)V99.
006500     05  TF-INCOME                PIC 9(07)V99.
006600     05  FILLER                   PIC X(11).
006700*----------------------------------------------------------------*
006800* GENERIC BYTE VIEW OF THE WHOLE TRANSACTION, USED WHEN A REJECT
006900* MUST BE ECHOED TO THE CONSOLE WITHOUT RISKING A DATA EXCEPTION
007000* ON AN UNEDITED NUMERIC FIELD.
007100*----------------------------------------------------------------*
007200 01  TRAN-FARMER-RECORD-X REDEFINES TRAN-FARMER-RECORD            WR-2318 
007300                                  PIC X(80).
007400*----------------------------------------------------------------*
007500* RAW DISPLAY VIEWS OF THE TWO NUMERIC FIELDS MOST LIKELY TO
007600* ARRIVE BADLY KEYED, SO A REJECT MESSAGE CAN SHOW WHAT WAS
007700* ACTUALLY ON THE TRANSACTION WITHOUT TRIPPING A DATA EXCEPTION.
007800*----------------------------------------------------------------*
007900 01  TF-NUMERIC-RAW-VIEW REDEFINES TRAN-FARMER-RECORD.            WR-2318 
008000     05  FILLER                   PIC X(55).
008100     05  TF-LAND-SIZE-X           PIC X(05).                      WR-2318 
008200     05  TF-INCOME-X              PIC X(09).                      WR-2318 
008300     05  FILLER                   PIC X(11).
008400*----------------------------------------------------------------*
008500 WORKING-STORAGE SECTION.
008600*----------------------------------------------------------------*
008700 01  WS-TRAN-FILE-STATUS          PIC X(02).
008800     88  WS-TRAN-FILE-OK                VALUE '00'.
008900     88  WS-TRAN-FILE-MISSING           VALUE '35'.
009000*----------------------------------------------------------------*
009100 01  WS-SWITCHES.
009200     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
009300         88  WS-TRAN-EOF                VALUE 'Y'.
009400     05  FILLER                   PIC X(05).
009500*----------------------------------------------------------------*
009600 01  WS-EDIT-WORK.
009700     05  WS-TRAN-VALID-SW         PIC X(01).
009800         88  WS-TRAN-IS-VALID            VALUE 'Y'.
009900         88  WS-TRAN-IS-INVALID           VALUE 'N'.
010000*----------------------------------------------------------------*
010100 01  WS-RUN-TOTALS.
010200     05  WS-TRANS-READ            PIC S9(05) USAGE COMP VALUE 0.
010300     05  WS-TRANS-ACCEPTED        PIC S9(05) USAGE COMP VALUE 0.
010400     05  WS-TRANS-REJECTED        PIC S9(05) USAGE COMP VALUE 0.
010500*----------------------------------------------------------------*
010600* GENERIC BYTE VIEW OF THE RUN TOTALS, KEPT SINCE THE 1997
010700* TUNING PASS SO THE END-OF-JOB DUMP ROUTINE CAN SNAPSHOT THE
010800* COUNTERS WITHOUT CARING ABOUT THEIR INDIVIDUAL PICTURES.
010900*----------------------------------------------------------------*
011000 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS PIC X(12).           WR-2318 
011100*----------------------------------------------------------------*
011200 01  WS-ASSIGNED-ID                PIC 9(05) USAGE COMP.
011300*----------------------------------------------------------------*
011400* IN-MEMORY TABLES AND NEXT-ID/SAVE-SWITCH AREAS SHARED WITH
011500* LODMAST AND SAVMAST ON EVERY CALL.
011600*----------------------------------------------------------------*
011700     COPY FMTAB.
011800     COPY WKTAB.
011900     COPY RQTAB.
012000     COPY ALTAB.
012100     COPY NXTID.
012200*================================================================*
012300 PROCEDURE DIVISION.
012400*----------------------------------------------------------------*
012500 0000-MAIN-PARAGRAPH.
012600*----------------------------------------------------------------*
012700     PERFORM 1000-CALL-LODMAST THRU 1000-EXIT
012800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
012900     IF WS-TRANS-ACCEPTED > 0
013000         MOVE 'Y' TO SAVE-FARMERS-SW
013100         PERFORM 3000-CALL-SAVMAST THRU 3000-EXIT
013200     END-IF
013300     DISPLAY 'FARMREG - TRANSACTIONS READ: ', WS-TRANS-READ
013400     DISPLAY 'FARMREG - FARMERS ACCEPTED:   ', WS-TRANS-ACCEPTED
013500     DISPLAY 'FARMREG - FARMERS REJECTED:   ', WS-TRANS-REJECTED
013600     GOBACK.
013700*----------------------------------------------------------------*
013800 1000-CALL-LODMAST.
013900*----------------------------------------------------------------*
014000     CALL 'LODMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
014100         WORKER-TABLE-SIZE, WORKER-TABLE,
014200         REQUEST-TABLE-SIZE, REQUEST-TABLE,
014300         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
014400         NEXT-PERSON-ID, NEXT-REQUEST-ID, NEXT-ALLOC-ID,
014500         LOAD-FILE-STATUSES
014600     END-CALL
014700     MOVE 'N' TO SAVE-FARMERS-SW SAVE-WORKERS-SW
014800                 SAVE-REQUESTS-SW SAVE-ALLOCS-SW.
014900 1000-EXIT.
015000     EXIT.
015100*----------------------------------------------------------------*
015200 2000-PROCESS-TRANSACTIONS.
015300*----------------------------------------------------------------*
015400     OPEN INPUT TRAN-FARMER-FILE
015500     IF WS-TRAN-FILE-MISSING
015600         SET WS-TRAN-EOF TO TRUE
015700     ELSE
015800         PERFORM 2100-READ-FARMER-TRAN THRU 2100-EXIT
015900         PERFORM 2200-EDIT-ONE-TRANSACTION THRU 2200-EXIT
016000             UNTIL WS-TRAN-EOF
016100         CLOSE TRAN-FARMER-FILE
016200     END-IF.
016300 2000-EXIT.
016400     EXIT.
016500*----------------------------------------------------------------*
016600 2100-READ-FARMER-TRAN.
016700*----------------------------------------------------------------*
016800     READ TRAN-FARMER-FILE
016900         AT END
017000             SET WS-TRAN-EOF TO TRUE.
017100 2100-EXIT.
017200     EXIT.
017300*----------------------------------------------------------------*
017400 2200-EDIT-ONE-TRANSACTION.
017500*----------------------------------------------------------------*
017600     ADD 1 TO WS-TRANS-READ
017700     PERFORM 2210-VALIDATE-FARMER-TRAN THRU 2210-EXIT
017800     IF WS-TRAN-IS-VALID
017900         PERFORM 2300-ASSIGN-FARMER-ID THRU 2300-EXIT
018000         PERFORM 2400-ADD-TO-FARMER-TABLE THRU 2400-EXIT
018100         ADD 1 TO WS-TRANS-ACCEPTED
018200     ELSE
018300         ADD 1 TO WS-TRANS-REJECTED
018400     END-IF
018500     PERFORM 2100-READ-FARMER-TRAN THRU 2100-EXIT.
018600 2200-EXIT.
018700     EXIT.
018800*----------------------------------------------------------------*
018900* FARMER REGISTRY VALIDATION - NAME/LOCATION/CROP NON-BLANK,
019000* LAND SIZE > 0, INCOME NOT NEGATIVE.
019100*----------------------------------------------------------------*
019200 2210-VALIDATE-FARMER-TRAN.
019300*----------------------------------------------------------------*
019400     SET WS-TRAN-IS-VALID TO TRUE
019500     IF TF-NAME OF TRAN-FARMER-RECORD = SPACES
019600         SET WS-TRAN-IS-INVALID TO TRUE
019700         DISPLAY 'FARMREG REJECT - FARMER NAME IS BLANK'
019800     END-IF
019900     IF TF-LOCATION OF TRAN-FARMER-RECORD = SPACES
020000         SET WS-TRAN-IS-INVALID TO TRUE
020100         DISPLAY 'FARMREG REJECT - FARMER LOCATION IS BLANK'
020200     END-IF
020300     IF TF-CROP OF TRAN-FARMER-RECORD = SPACES
020400         SET WS-TRAN-IS-INVALID TO TRUE
020500         DISPLAY 'FARMREG REJECT - FARMER CROP IS BLANK'
020600     END-IF
020700     IF TF-LAND-SIZE OF TRAN-FARMER-RECORD NOT > 0
020800         SET WS-TRAN-IS-INVALID TO TRUE
020900         DISPLAY 'FARMREG REJECT - LAND SIZE NOT POSITIVE, RAW= '
021000             TF-LAND-SIZE-X                                       WR-2318 
021100     END-IF
021200     IF TF-INCOME OF TRAN-FARMER-RECORD < 0
021300         SET WS-TRAN-IS-INVALID TO TRUE
021400         DISPLAY 'FARMREG REJECT - INCOME IS NEGATIVE, RAW= '
021500             TF-INCOME-X                                          WR-2318 
021600     END-IF.
021700 2210-EXIT.
021800     EXIT.
021900*----------------------------------------------------------------*
022000* FARMER-ID AND WORKER-ID SHARE ONE SEQUENCE (NEXT-PERSON-ID, SEE
022100* NXTID) SO A FARMER REGISTERED THIS RUN NEVER COLLIDES WITH A
022200* WORKER REGISTERED IN THE SAME RUN OR A LATER ONE.
022300*----------------------------------------------------------------*
022400 2300-ASSIGN-FARMER-ID.
022500*----------------------------------------------------------------*
022600     MOVE NEXT-PERSON-ID TO WS-ASSIGNED-ID
022700     ADD 1 TO NEXT-PERSON-ID.
022800 2300-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 2400-ADD-TO-FARMER-TABLE.
023200*----------------------------------------------------------------*
023300     ADD 1 TO FARMER-TABLE-SIZE
023400     SET FARMER-IDX TO FARMER-TABLE-SIZE
023500     MOVE WS-ASSIGNED-ID
023600         TO FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
023700     MOVE TF-NAME OF TRAN-FARMER-RECORD
023800         TO FARMER-NAME OF FARMER-TABLE-ENTRY (FARMER-IDX)
023900     MOVE TF-LOCATION OF TRAN-FARMER-RECORD
024000         TO FARMER-LOCATION OF FARMER-TABLE-ENTRY (FARMER-IDX)
024100     MOVE TF-CROP OF TRAN-FARMER-RECORD
024200         TO FARMER-CROP OF FARMER-TABLE-ENTRY (FARMER-IDX)
024300     MOVE TF-LAND-SIZE OF TRAN-FARMER-RECORD
024400         TO FARMER-LAND-SIZE OF FARMER-TABLE-ENTRY (FARMER-IDX)
024500     MOVE TF-INCOME OF TRAN-FARMER-RECORD
024600         TO FARMER-INCOME OF FARMER-TABLE-ENTRY (FARMER-IDX)
024700     COMPUTE FARMER-MAX-ALLOWED OF FARMER-TABLE-ENTRY (FARMER-IDX)
024800         = FARMER-LAND-SIZE OF FARMER-TABLE-ENTRY (FARMER-IDX) * 2
024900     DISPLAY 'FARMREG - REGISTERED FARMER ID ', WS-ASSIGNED-ID.
025000 2400-EXIT.
025100     EXIT.
025200*----------------------------------------------------------------*
025300 3000-CALL-SAVMAST.
025400*----------------------------------------------------------------*
025500     CALL 'SAVMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
025600         WORKER-TABLE-SIZE, WORKER-TABLE,
025700         REQUEST-TABLE-SIZE, REQUEST-TABLE,
025800         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
025900         SAVE-SWITCHES, LOAD-FILE-STATUSES
026000     END-CALL.
026100 3000-EXIT.
026200     EXIT.
026300*----------------------------------------------------------------*
026400 END PROGRAM FARMREG.
