000100*================================================================*
000200* COPYBOOK:        FMTAB
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/20/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 09/09/97 R. OKAFOR       ADDED FARMER-MAX-ALLOWED WORKING FIELD
001000*                          SO THE ALLOCATION ENGINE DOES NOT
001100*                          RECOMPUTE THE LAND-SIZE RULE PER PASS
001200*================================================================*
001300* IN-MEMORY FARMER TABLE.  LOADED BY LODMAST FROM THE FARMERS
001400* FILE AND SHARED, VIA LINKAGE, WITH EVERY PROGRAM THAT NEEDS TO
001500* LOOK UP A FARMER BY ID.
001600*----------------------------------------------------------------*
001700 01  FARMER-TABLE-SIZE            PIC S9(03) USAGE COMP.
001800*----------------------------------------------------------------*
001900 01  FARMER-TABLE.
002000     05  FARMER-TABLE-ENTRY OCCURS 1 TO 500 TIMES
002100             DEPENDING ON FARMER-TABLE-SIZE
002200             INDEXED BY FARMER-IDX.
002300         10  FARMER-ID            PIC 9(05).
002400         10  FARMER-NAME          PIC X(20).
002500         10  FARMER-LOCATION      PIC X(20).
002600         10  FARMER-CROP          PIC X(15).
002700         10  FARMER-LAND-SIZE     PIC 9(03)V99.
002800         10  FARMER-INCOME        PIC 9(07)V99.
002900*----------------------------------------------------------------*
003000*        MAXIMUM WORKERS ALLOWED THIS FARMER, I.E. INTEGER
003100*        TRUNCATION OF FARMER-LAND-SIZE TIMES 2.  SET WHEN THE
003200*        ENTRY IS BUILT (LODMAST, FARMREG) SO DOWNSTREAM
003300*        PROGRAMS ONLY HAVE TO LOOK IT UP.
003400*----------------------------------------------------------------*
003500         10  FARMER-MAX-ALLOWED   PIC 9(03) USAGE COMP.
