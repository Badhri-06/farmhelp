000100*================================================================*
000200* COPYBOOK:        RQTAB
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/27/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 06/19/96 R. OKAFOR       ADDED REQ-PROCESSED-SW SO A SUCCEEDED
001000*                          REQUEST CAN BE DROPPED FROM THE TABLE
001100*                          WITHOUT A SECOND PASS
001200*================================================================*
001300* IN-MEMORY PENDING-REQUEST TABLE.  LOADED BY LODMAST FROM THE
001400* REQUESTS FILE.  THE ALLOCATION ENGINE SORTS THIS TABLE BY THE
001500* REQUESTING FARMER'S INCOME, THEN MARKS EACH ENTRY PROCESSED OR
001600* LEAVES IT PENDING.
001700*----------------------------------------------------------------*
001800 01  REQUEST-TABLE-SIZE           PIC S9(03) USAGE COMP.
001900*----------------------------------------------------------------*
002000 01  REQUEST-TABLE.
002100     05  REQUEST-TABLE-ENTRY OCCURS 1 TO 300 TIMES
002200             DEPENDING ON REQUEST-TABLE-SIZE
002300             INDEXED BY REQUEST-IDX.
002400         10  REQUEST-ID               PIC 9(05).
002500         10  REQ-FARMER-ID             PIC 9(05).
002600         10  REQ-SKILL                PIC X(12).
002700         10  REQ-WORKERS-REQUESTED    PIC 9(03).
002800         10  REQ-DATE                 PIC 9(08).
002900         10  REQ-PROCESSED-SW         PIC X(01).
003000             88  REQ-WAS-PROCESSED          VALUE 'Y'.
003100             88  REQ-STILL-PENDING          VALUE 'N'.
