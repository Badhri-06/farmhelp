000100*================================================================*
000200* COPYBOOK:        WORKREC
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 11/02/94 R. OKAFOR       WIDENED SKILL COUNT TO ALLOW 4 SKILLS
001000* 02/02/99 T. MBEKI        Y2K - NO DATE FIELDS IN THIS RECORD,
001100*                          REVIEWED, NO CHANGE REQUIRED
001200*================================================================*
001300* WORKER-RECORD - ONE LINE-SEQUENTIAL RECORD PER WORKER ON THE
001400* WORKERS FILE.  WORKER-ID SHARES THE FARMER-ID SEQUENCE.
001500*----------------------------------------------------------------*
001600 01  WORKER-RECORD.
001700     05  WORKER-ID                PIC 9(05).
001800     05  WORKER-NAME              PIC X(20).
001900     05  WORKER-LOCATION          PIC X(20).
002000     05  WORKER-SKILL-COUNT       PIC 9(01).
002100     05  WORKER-SKILL-TABLE OCCURS 4 TIMES.
002200         10  WORKER-SKILL         PIC X(12).
002300*----------------------------------------------------------------*
002400* ALTERNATE VIEW OF THE FOUR SKILL SLOTS AS ONE BLOCK, USED BY
002500* THE ALLOCATION ENGINE WHEN DUMPING A WORKER TO THE REPORT.
002600*----------------------------------------------------------------*
002700     05  WORKER-SKILL-LIST REDEFINES WORKER-SKILL-TABLE
002800                                  PIC X(48).
002900     05  WORKER-AVAILABLE         PIC X(01).
003000         88  WORKER-IS-AVAILABLE        VALUE 'Y'.
003100         88  WORKER-IS-ALLOCATED        VALUE 'N'.
003200     05  FILLER                   PIC X(05).
003300*----------------------------------------------------------------*
003400* GENERIC BYTE-FOR-BYTE VIEW OF THE RECORD.
003500*----------------------------------------------------------------*
003600 01  WORKER-RECORD-X REDEFINES WORKER-RECORD.
003700     05  WORKER-REC-TEXT          PIC X(100).
