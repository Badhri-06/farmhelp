000100*================================================================*
000200* COPYBOOK:        FARMREC
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/11/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 08/14/93 R. OKAFOR       ADDED FARMER-RECORD-X GENERIC REDEFINE
001000* 02/02/99 T. MBEKI        Y2K - NO DATE FIELDS IN THIS RECORD,
001100*                          REVIEWED, NO CHANGE REQUIRED
001200*================================================================*
001300* FARMER-RECORD - ONE LINE-SEQUENTIAL RECORD PER FARMER ON THE
001400* FARMERS FILE.  FARMER-ID AND WORKER-ID SHARE ONE ID SEQUENCE;
001500* SEE NXTID.
001600*----------------------------------------------------------------*
001700 01  FARMER-RECORD.
001800     05  FARMER-ID               PIC 9(05).
001900     05  FARMER-NAME              PIC X(20).
002000     05  FARMER-LOCATION          PIC X(20).
002100     05  FARMER-CROP              PIC X(15).
002200     05  FARMER-LAND-SIZE         PIC 9(03)V99.
002300     05  FARMER-INCOME            PIC 9(07)V99.
002400     05  FILLER                   PIC X(06).
002500*----------------------------------------------------------------*
002600* GENERIC BYTE-FOR-BYTE VIEW OF THE RECORD, USED WHEN A PARAGRAPH
002700* NEEDS TO MOVE THE WHOLE LINE WITHOUT UNPACKING EACH FIELD.
002800*----------------------------------------------------------------*
002900 01  FARMER-RECORD-X REDEFINES FARMER-RECORD.
003000     05  FARMER-REC-TEXT          PIC X(80).
