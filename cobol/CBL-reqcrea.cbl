000100*================================================================*
000200* PROGRAM NAME:    REQCREA
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/09/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 09/09/97 R. OKAFOR       LAND-SIZE VIOLATION CHECK NOW USES
001000*                          FARMER-MAX-ALLOWED FROM FMTAB INSTEAD
001100*                          OF RECOMPUTING LAND SIZE * 2 HERE
001200* 02/02/99 T. MBEKI        Y2K REVIEW - REQ-DATE IS STAMPED FROM
001300*                          ACCEPT FROM DATE YYYYMMDD, ALREADY A
001400*                          FULL 4-DIGIT YEAR, NO CHANGE REQUIRED
001500* 08/11/04 S. NAIDOO       WR-2231 - SELECT OPTIONAL ON TRAN FILE
001600*                          SO A RUN WITH NOTHING TO REQUEST IS
001700*                          NOT AN ABEND
001800* 03/14/08 P. ADEYEMI      WR-2320 - REJECT MESSAGES NOW ECHO THE
001900*                          RAW TRANSACTION BYTES, NOT THE EDITED
002000*                          FIELD, SO A BAD PUNCH IS VISIBLE ON THE
002100*                          CONSOLE LOG
002200*================================================================*
002300* REQCREA IS THE REQUEST-CREATION BATCH.  IT READS ONE
002400* TRANSACTION RECORD PER NEW REQUEST FROM THE REQUEST TRANSACTION
002500* FILE, CHECKS THE REQUESTING FARMER EXISTS AND THAT THE COUNT
002600* REQUESTED DOES NOT EXCEED THE FARMER'S MAXIMUM WORKERS ALLOWED,
002700* ASSIGNS THE NEXT REQUEST ID, STAMPS TODAY'S DATE AND ADDS IT TO
002800* THE PENDING-REQUEST TABLE.
002900*================================================================*
003000 IDENTIFICATION DIVISION.
003100 PROGRAM-ID.  REQCREA.
003200 AUTHOR. R. OKAFOR.
003300 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
003400 DATE-WRITTEN. 04/09/91.
003500 DATE-COMPILED. 04/09/91.
003600 SECURITY. NON-CONFIDENTIAL.
003700*================================================================*
003800 ENVIRONMENT DIVISION.
003900*----------------------------------------------------------------*
004000 CONFIGURATION SECTION.
004100*----------------------------------------------------------------*
004200 SOURCE-COMPUTER. IBM-3081.
004300 OBJECT-COMPUTER. IBM-3081.
004400 SPECIAL-NAMES.
004500     C01 IS TOP-OF-FORM.
004600*----------------------------------------------------------------*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900     SELECT OPTIONAL TRAN-REQUEST-FILE ASSIGN TO TREQDD
005000         ORGANIZATION IS LINE SEQUENTIAL
005100         FILE STATUS IS WS-TRAN-FILE-STATUS.
005200*================================================================*
005300 DATA DIVISION.
005400*----------------------------------------------------------------*
005500 FILE SECTION.
005600*----------------------------------------------------------------*
005700* ONE TRANSACTION PER NEW REQUEST.  REQUEST-ID AND REQ-DATE ARE
005800* NOT ON THE TRANSACTION - REQCREA ASSIGNS THE ID AND STAMPS THE
005900* CURRENT DATE.
006000*----------------------------------------------------------------*
006100 FD  TRAN-REQUEST-FILE.
006200 01  TRAN-REQUEST-RECORD.
006300     05  TR-FARMER-ID             PIC 9(05).
006400     05  TR-SKILL                 PIC X(12).
006500     05  TR-WORKERS-REQUESTED     PIC 9(03).
006600     05  FILLER                   PIC X(20).
006700*----------------------------------------------------------------*
006800* GENERIC BYTE VIEW OF THE WHOLE TRANSACTION, USED WHEN A REJECT
006900* MUST BE ECHOED TO THE CONSOLE.
007000*----------------------------------------------------------------*
007100 01  TRAN-REQUEST-RECORD-X REDEFINES TRAN-REQUEST-RECORD          WR-2320 
007200                                  PIC X(40).
007300*----------------------------------------------------------------*
007400* RAW DISPLAY VIEWS OF THE TWO NUMERIC FIELDS, SO A REJECT
007500* MESSAGE CAN SHOW WHAT WAS ACTUALLY KEYED WITHOUT RISKING A
007600* DATA EXCEPTION ON A BADLY-PUNCHED NUMERIC FIELD.
007700*----------------------------------------------------------------*
007800 01  TR-NUMERIC-RAW-VIEW REDEFINES TRAN-REQUEST-RECORD.           WR-2320 
007900     05  TR-FARMER-ID-X           PIC X(05).                      WR-2320 
008000     05  FILLER                   PIC X(12).
008100     05  TR-WORKERS-REQUESTED-X   PIC X(03).                      WR-2320 
008200     05  FILLER                   PIC X(20).
008300*----------------------------------------------------------------*
008400 WORKING-STORAGE SECTION.
008500*----------------------------------------------------------------*
008600 01  WS-TRAN-FILE-STATUS          PIC X(02).
008700     88  WS-TRAN-FILE-OK                VALUE '00'.
008800     88  WS-TRAN-FILE-MISSING           VALUE '35'.
008900*----------------------------------------------------------------*
009000 01  WS-SWITCHES.
009100     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
009200         88  WS-TRAN-EOF                VALUE 'Y'.
009300     05  FILLER                   PIC X(05).
009400*----------------------------------------------------------------*
009500 01  WS-EDIT-WORK.
009600     05  WS-TRAN-VALID-SW         PIC X(01).
009700         88  WS-TRAN-IS-VALID            VALUE 'Y'.
009800         88  WS-TRAN-IS-INVALID           VALUE 'N'.
009900     05  WS-FARMER-FOUND-SW       PIC X(01).
010000         88  WS-FARMER-WAS-FOUND         VALUE 'Y'.
010100         88  WS-FARMER-NOT-FOUND         VALUE 'N'.
010200*----------------------------------------------------------------*
010300 01  WS-RUN-TOTALS.
010400     05  WS-TRANS-READ            PIC S9(05) USAGE COMP VALUE 0.
010500     05  WS-TRANS-ACCEPTED        PIC S9(05) USAGE COMP VALUE 0.
010600     05  WS-TRANS-REJECTED        PIC S9(05) USAGE COMP VALUE 0.
010700*----------------------------------------------------------------*
010800* GENERIC BYTE VIEW OF THE RUN TOTALS, FOR THE END-OF-JOB DUMP
010900* ROUTINE.
011000*----------------------------------------------------------------*
011100 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS PIC X(12).           WR-2320 
011200*----------------------------------------------------------------*
011300 01  WS-ASSIGNED-ID                PIC 9(05) USAGE COMP.
011400 01  WS-MATCHED-FARMER-IDX          PIC S9(03) USAGE COMP.
011500*----------------------------------------------------------------*
011600* CURRENT RUN DATE, FOR STAMPING NEW REQUESTS.
011700*----------------------------------------------------------------*
011800 01  WS-CURRENT-DATE.
011900     05  WS-CURRENT-CCYY           PIC 9(04).
012000     05  WS-CURRENT-MM             PIC 9(02).
012100     05  WS-CURRENT-DD             PIC 9(02).
012200*----------------------------------------------------------------*
012300* IN-MEMORY TABLES AND NEXT-ID/SAVE-SWITCH AREAS SHARED WITH
012400* LODMAST AND SAVMAST ON EVERY CALL.
012500*----------------------------------------------------------------*
012600     COPY FMTAB.
012700     COPY WKTAB.
012800     COPY RQTAB.
012900     COPY ALTAB.
013000     COPY NXTID.
013100*================================================================*
013200 PROCEDURE DIVISION.
013300*----------------------------------------------------------------*
013400 0000-MAIN-PARAGRAPH.
013500*----------------------------------------------------------------*
013600     ACCEPT WS-CURRENT-DATE FROM DATE YYYYMMDD
013700     PERFORM 1000-CALL-LODMAST THRU 1000-EXIT
013800     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
013900     IF WS-TRANS-ACCEPTED > 0
014000         MOVE 'Y' TO SAVE-REQUESTS-SW
014100         PERFORM 3000-CALL-SAVMAST THRU 3000-EXIT
014200     END-IF
014300     DISPLAY 'REQCREA - TRANSACTIONS READ: ', WS-TRANS-READ
014400     DISPLAY 'REQCREA - REQUESTS ACCEPTED:  ', WS-TRANS-ACCEPTED
014500     DISPLAY 'REQCREA - REQUESTS REJECTED:  ', WS-TRANS-REJECTED
014600     GOBACK.
014700*----------------------------------------------------------------*
014800 1000-CALL-LODMAST.
014900*----------------------------------------------------------------*
015000     CALL 'LODMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
015100         WORKER-TABLE-SIZE, WORKER-TABLE,
015200         REQUEST-TABLE-SIZE, REQUEST-TABLE,
015300         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
015400         NEXT-PERSON-ID, NEXT-REQUEST-ID, NEXT-ALLOC-ID,
015500         LOAD-FILE-STATUSES
015600     END-CALL
015700     MOVE 'N' TO SAVE-FARMERS-SW SAVE-WORKERS-SW
015800                 SAVE-REQUESTS-SW SAVE-ALLOCS-SW.
015900 1000-EXIT.
016000     EXIT.
016100*----------------------------------------------------------------*
016200 2000-PROCESS-TRANSACTIONS.
016300*----------------------------------------------------------------*
016400     OPEN INPUT TRAN-REQUEST-FILE
016500     IF WS-TRAN-FILE-MISSING
016600         SET WS-TRAN-EOF TO TRUE
016700     ELSE
016800         PERFORM 2100-READ-REQUEST-TRAN THRU 2100-EXIT
016900         PERFORM 2200-EDIT-ONE-TRANSACTION THRU 2200-EXIT
017000             UNTIL WS-TRAN-EOF
017100         CLOSE TRAN-REQUEST-FILE
017200     END-IF.
017300 2000-EXIT.
017400     EXIT.
017500*----------------------------------------------------------------*
017600 2100-READ-REQUEST-TRAN.
017700*----------------------------------------------------------------*
017800     READ TRAN-REQUEST-FILE
017900         AT END
018000             SET WS-TRAN-EOF TO TRUE.
018100 2100-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 2200-EDIT-ONE-TRANSACTION.
018500*----------------------------------------------------------------*
018600     ADD 1 TO WS-TRANS-READ
018700     PERFORM 2210-FIND-REQUESTING-FARMER THRU 2210-EXIT
018800     PERFORM 2220-VALIDATE-REQUEST-TRAN THRU 2220-EXIT
018900     IF WS-TRAN-IS-VALID
019000         PERFORM 2300-ASSIGN-REQUEST-ID THRU 2300-EXIT
019100         PERFORM 2400-ADD-TO-REQUEST-TABLE THRU 2400-EXIT
019200         ADD 1 TO WS-TRANS-ACCEPTED
019300     ELSE
019400         ADD 1 TO WS-TRANS-REJECTED
019500     END-IF
019600     PERFORM 2100-READ-REQUEST-TRAN THRU 2100-EXIT.
019700 2200-EXIT.
019800     EXIT.
019900*----------------------------------------------------------------*
020000* SEARCH THE FARMER TABLE FOR THE REQUESTING FARMER.  TABLE IS
020100* SMALL ENOUGH (500 ENTRIES MAX) THAT A PLAIN SEQUENTIAL SEARCH
020200* IS USED RATHER THAN SEARCH ALL, MATCHING THE SHOP'S OLDER
020300* PROGRAMS THAT PREDATE ITS USE OF SEARCH.
020400*----------------------------------------------------------------*
020500 2210-FIND-REQUESTING-FARMER.
020600*----------------------------------------------------------------*
020700     SET WS-FARMER-NOT-FOUND TO TRUE
020800     MOVE 0 TO WS-MATCHED-FARMER-IDX
020900     SET FARMER-IDX TO 1
021000     PERFORM 2211-TEST-ONE-FARMER THRU 2211-EXIT
021100         UNTIL FARMER-IDX > FARMER-TABLE-SIZE
021200             OR WS-FARMER-WAS-FOUND.
021300 2210-EXIT.
021400     EXIT.
021500*----------------------------------------------------------------*
021600 2211-TEST-ONE-FARMER.
021700*----------------------------------------------------------------*
021800     IF FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
021900             = TR-FARMER-ID OF TRAN-REQUEST-RECORD
022000         SET WS-FARMER-WAS-FOUND TO TRUE
022100         SET WS-MATCHED-FARMER-IDX TO FARMER-IDX
022200     ELSE
022300         SET FARMER-IDX UP BY 1
022400     END-IF.
022500 2211-EXIT.
022600     EXIT.
022700*----------------------------------------------------------------*
022800* REQUEST VALIDATION - FARMER MUST EXIST; WORKERS REQUESTED MUST
022900* NOT EXCEED THE FARMER'S MAXIMUM WORKERS ALLOWED (LAND-SIZE
023000* VIOLATION CHECK).
023100*----------------------------------------------------------------*
023200 2220-VALIDATE-REQUEST-TRAN.
023300*----------------------------------------------------------------*
023400     SET WS-TRAN-IS-VALID TO TRUE
023500     IF WS-FARMER-NOT-FOUND
023600         SET WS-TRAN-IS-INVALID TO TRUE
023700         DISPLAY 'REQCREA REJECT - FARMER NOT FOUND, ID ',
023800             TR-FARMER-ID-X                                       WR-2320 
023900     ELSE
024000         IF TR-WORKERS-REQUESTED OF TRAN-REQUEST-RECORD >
024100             FARMER-MAX-ALLOWED OF
024200                 FARMER-TABLE-ENTRY (WS-MATCHED-FARMER-IDX)
024300             SET WS-TRAN-IS-INVALID TO TRUE
024400             DISPLAY 'REQCREA REJECT - LAND-SIZE VIOLATION, ',
024500                 'FARMER ID ',
024600                 TR-FARMER-ID OF TRAN-REQUEST-RECORD
024700         END-IF
024800     END-IF.
024900 2220-EXIT.
025000     EXIT.
025100*----------------------------------------------------------------*
025200 2300-ASSIGN-REQUEST-ID.
025300*----------------------------------------------------------------*
025400     MOVE NEXT-REQUEST-ID TO WS-ASSIGNED-ID
025500     ADD 1 TO NEXT-REQUEST-ID.
025600 2300-EXIT.
025700     EXIT.
025800*----------------------------------------------------------------*
025900 2400-ADD-TO-REQUEST-TABLE.
026000*----------------------------------------------------------------*
026100     ADD 1 TO REQUEST-TABLE-SIZE
026200     SET REQUEST-IDX TO REQUEST-TABLE-SIZE
026300     MOVE WS-ASSIGNED-ID
026400         TO REQUEST-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
026500     MOVE TR-FARMER-ID OF TRAN-REQUEST-RECORD
026600         TO REQ-FARMER-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
026700     MOVE TR-SKILL OF TRAN-REQUEST-RECORD
026800         TO REQ-SKILL OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
026900     MOVE TR-WORKERS-REQUESTED OF TRAN-REQUEST-RECORD
027000         TO REQ-WORKERS-REQUESTED
027100             OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
027200     MOVE WS-CURRENT-DATE
027300         TO REQ-DATE OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
027400     SET REQ-STILL-PENDING OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
027500         TO TRUE
027600     DISPLAY 'REQCREA - CREATED REQUEST ID ', WS-ASSIGNED-ID.
027700 2400-EXIT.
027800     EXIT.
027900*----------------------------------------------------------------*
028000 3000-CALL-SAVMAST.
028100*----------------------------------------------------------------*
028200     CALL 'SAVMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
028300         WORKER-TABLE-SIZE, WORKER-TABLE,
028400         REQUEST-TABLE-SIZE, REQUEST-TABLE,
028500         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
028600         SAVE-SWITCHES, LOAD-FILE-STATUSES
028700     END-CALL.
028800 3000-EXIT.
028900     EXIT.
029000*----------------------------------------------------------------*
029100 END PROGRAM REQCREA.
