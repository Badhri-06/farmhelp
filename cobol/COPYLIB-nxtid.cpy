000100*================================================================*
000200* COPYBOOK:        NXTID
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/20/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 06/19/96 R. OKAFOR       ADDED SAVE-SWITCHES SO SAVMAST CAN
001000*                          BE TOLD WHICH FILES NEED REWRITING
001100*================================================================*
001200* NEXT-ID COUNTERS, FILE STATUSES AND SAVE SWITCHES SHARED, VIA
001300* LINKAGE, BETWEEN LODMAST/SAVMAST AND THE CALLING PROGRAM.
001400*----------------------------------------------------------------*
001500 01  NEXT-PERSON-ID               PIC S9(05) USAGE COMP.
001600 01  NEXT-REQUEST-ID              PIC S9(05) USAGE COMP.
001700 01  NEXT-ALLOC-ID                PIC S9(05) USAGE COMP.
001800*----------------------------------------------------------------*
001900*        HIGHEST ID SEEN ON EACH FILE AT LOAD TIME.  FARMER-ID
002000*        AND WORKER-ID SHARE ONE SEQUENCE, SO NEXT-PERSON-ID IS
002100*        DERIVED FROM THE HIGHER OF THE TWO.
002200*----------------------------------------------------------------*
002300 01  FARMER-MAX-ID                PIC S9(05) USAGE COMP.
002400 01  WORKER-MAX-ID                PIC S9(05) USAGE COMP.
002500*----------------------------------------------------------------*
002600 01  SAVE-SWITCHES.
002700     05  SAVE-FARMERS-SW          PIC X(01).
002800         88  SAVE-FARMERS               VALUE 'Y'.
002900     05  SAVE-WORKERS-SW          PIC X(01).
003000         88  SAVE-WORKERS                VALUE 'Y'.
003100     05  SAVE-REQUESTS-SW         PIC X(01).
003200         88  SAVE-REQUESTS               VALUE 'Y'.
003300     05  SAVE-ALLOCS-SW           PIC X(01).
003400         88  SAVE-ALLOCATIONS             VALUE 'Y'.
003500     05  FILLER                   PIC X(04).
003600*----------------------------------------------------------------*
003700 01  LOAD-FILE-STATUSES.
003800     05  FARMER-FILE-STATUS       PIC X(02).
003900     05  WORKER-FILE-STATUS       PIC X(02).
004000     05  REQUEST-FILE-STATUS      PIC X(02).
004100     05  ALLOC-FILE-STATUS        PIC X(02).
004200     05  FILLER                   PIC X(04).
