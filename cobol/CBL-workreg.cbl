000100*================================================================*
000200* PROGRAM NAME:    WORKREG
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 04/04/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 11/02/94 R. OKAFOR       WIDENED SKILL TABLE ON TRANSACTION TO
001000*                          4 SKILL SLOTS, TO MATCH WORKREC
001100* 02/02/99 T. MBEKI        Y2K REVIEW - NO DATE FIELDS ON THE
001200*                          WORKER TRANSACTION RECORD, NO CHANGE
001300*                          REQUIRED
001400* 08/11/04 S. NAIDOO       WR-2231 - SELECT OPTIONAL ON TRAN FILE
001500*                          SO A RUN WITH NOTHING TO REGISTER IS
001600*                          NOT AN ABEND
001700* 03/14/08 P. ADEYEMI      WR-2319 - REJECT MESSAGES NOW ECHO THE
001800*                          RAW TRANSACTION BYTES, NOT THE EDITED
001900*                          FIELD, SO A BAD PUNCH IS VISIBLE ON THE
002000*                          CONSOLE LOG
002100*================================================================*
002200* WORKREG IS THE WORKER REGISTRATION BATCH.  IT READS ONE
002300* TRANSACTION RECORD PER NEW WORKER FROM THE WORKER TRANSACTION
002400* FILE, VALIDATES EACH ONE, ASSIGNS THE NEXT SHARED PERSON ID,
002500* MARKS THE WORKER AVAILABLE, ADDS IT TO THE IN-MEMORY WORKER
002600* TABLE AND REWRITES THE WORKERS FILE.
002700*================================================================*
002800 IDENTIFICATION DIVISION.
002900 PROGRAM-ID.  WORKREG.
003000 AUTHOR. R. OKAFOR.
003100 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
003200 DATE-WRITTEN. 04/04/91.
003300 DATE-COMPILED. 04/04/91.
003400 SECURITY. NON-CONFIDENTIAL.
003500*================================================================*
003600 ENVIRONMENT DIVISION.
003700*----------------------------------------------------------------*
003800 CONFIGURATION SECTION.
003900*----------------------------------------------------------------*
004000 SOURCE-COMPUTER. IBM-3081.
004100 OBJECT-COMPUTER. IBM-3081.
004200 SPECIAL-NAMES.
004300     C01 IS TOP-OF-FORM.
004400*----------------------------------------------------------------*
004500 INPUT-OUTPUT SECTION.
004600 FILE-CONTROL.
004700     SELECT OPTIONAL TRAN-WORKER-FILE ASSIGN TO TWORKDD
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WS-TRAN-FILE-STATUS.
005000*================================================================*
005100 DATA DIVISION.
005200*----------------------------------------------------------------*
005300 FILE SECTION.
005400*----------------------------------------------------------------*
005500* ONE TRANSACTION PER NEW WORKER.  ID AND AVAILABILITY ARE NOT ON
005600* THE TRANSACTION - WORKREG ASSIGNS THE ID AND MARKS AVAILABLE.
005700*----------------------------------------------------------------*
005800 FD  TRAN-WORKER-FILE.
005900 01  TRAN-WORKER-RECORD.
006000     05  TW-NAME                  PIC X(20).
006100     05  TW-LOCATION              PIC X(20).
006200     05  TW-SKILL-COUNT           PIC 9(01).
006300     05  TW-SKILL-TABLE OCCURS 4 TIMES.
006400         10  TW-SKILL             PIC X(12).
006500     05  FILLER                   PIC X(11).
006600*----------------------------------------------------------------*
006700* GENERIC BYTE VIEW OF THE WHOLE TRANSACTION, USED WHEN A REJECT
006800* MUST BE ECHOED TO THE CONSOLE.
006900*----------------------------------------------------------------*
007000 01  TRAN-WORKER-RECORD-X REDEFINES TRAN-WORKER-RECORD            WR-2319 
007100                                  PIC X(100).
007200*----------------------------------------------------------------*
007300* RAW VIEW OF THE FOUR-SLOT SKILL BLOCK, USED BY THE REJECT
007400* MESSAGE WHEN NONE OF THE SLOTS ARE POPULATED.
007500*----------------------------------------------------------------*
007600 01  TW-SKILL-RAW-VIEW REDEFINES TRAN-WORKER-RECORD.              WR-2319 
007700     05  FILLER                   PIC X(41).
007800     05  TW-SKILL-RAW             PIC X(48).                      WR-2319 
007900     05  FILLER                   PIC X(11).
008000*----------------------------------------------------------------*
008100 WORKING-STORAGE SECTION.
008200*----------------------------------------------------------------*
008300 01  WS-TRAN-FILE-STATUS          PIC X(02).
008400     88  WS-TRAN-FILE-OK                VALUE '00'.
008500     88  WS-TRAN-FILE-MISSING           VALUE '35'.
008600*----------------------------------------------------------------*
008700 01  WS-SWITCHES.
008800     05  WS-TRAN-EOF-SW           PIC X(01) VALUE 'N'.
008900         88  WS-TRAN-EOF                VALUE 'Y'.
009000     05  FILLER                   PIC X(05).
009100*----------------------------------------------------------------*
009200 01  WS-EDIT-WORK.
009300     05  WS-TRAN-VALID-SW         PIC X(01).
009400         88  WS-TRAN-IS-VALID            VALUE 'Y'.
009500         88  WS-TRAN-IS-INVALID           VALUE 'N'.
009600*----------------------------------------------------------------*
009700 01  WS-RUN-TOTALS.
009800     05  WS-TRANS-READ            PIC S9(05) USAGE COMP VALUE 0.
009900     05  WS-TRANS-ACCEPTED        PIC S9(05) USAGE COMP VALUE 0.
010000     05  WS-TRANS-REJECTED        PIC S9(05) USAGE COMP VALUE 0.
010100*----------------------------------------------------------------*
010200* GENERIC BYTE VIEW OF THE RUN TOTALS, FOR THE END-OF-JOB DUMP
010300* ROUTINE.
010400*----------------------------------------------------------------*
010500 01  WS-RUN-TOTALS-X REDEFINES WS-RUN-TOTALS PIC X(12).           WR-2319 
010600*----------------------------------------------------------------*
010700 01  WS-ASSIGNED-ID                PIC 9(05) USAGE COMP.
010800*----------------------------------------------------------------*
010900* IN-MEMORY TABLES AND NEXT-ID/SAVE-SWITCH AREAS SHARED WITH
011000* LODMAST AND SAVMAST ON EVERY CALL.
011100*----------------------------------------------------------------*
011200     COPY FMTAB.
011300     COPY WKTAB.
011400     COPY RQTAB.
011500     COPY ALTAB.
011600     COPY NXTID.
011700*================================================================*
011800 PROCEDURE DIVISION.
011900*----------------------------------------------------------------*
012000 0000-MAIN-PARAGRAPH.
012100*----------------------------------------------------------------*
012200     PERFORM 1000-CALL-LODMAST THRU 1000-EXIT
012300     PERFORM 2000-PROCESS-TRANSACTIONS THRU 2000-EXIT
012400     IF WS-TRANS-ACCEPTED > 0
012500         MOVE 'Y' TO SAVE-WORKERS-SW
012600         PERFORM 3000-CALL-SAVMAST THRU 3000-EXIT
012700     END-IF
012800     DISPLAY 'WORKREG - TRANSACTIONS READ: ', WS-TRANS-READ
012900     DISPLAY 'WORKREG - WORKERS ACCEPTED:   ', WS-TRANS-ACCEPTED
013000     DISPLAY 'WORKREG - WORKERS REJECTED:   ', WS-TRANS-REJECTED
013100     GOBACK.
013200*----------------------------------------------------------------*
013300 1000-CALL-LODMAST.
013400*----------------------------------------------------------------*
013500     CALL 'LODMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
013600         WORKER-TABLE-SIZE, WORKER-TABLE,
013700         REQUEST-TABLE-SIZE, REQUEST-TABLE,
013800         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
013900         NEXT-PERSON-ID, NEXT-REQUEST-ID, NEXT-ALLOC-ID,
014000         LOAD-FILE-STATUSES
014100     END-CALL
014200     MOVE 'N' TO SAVE-FARMERS-SW SAVE-WORKERS-SW
014300                 SAVE-REQUESTS-SW SAVE-ALLOCS-SW.
014400 1000-EXIT.
014500     EXIT.
014600*----------------------------------------------------------------*
014700 2000-PROCESS-TRANSACTIONS.
014800*----------------------------------------------------------------*
014900     OPEN INPUT TRAN-WORKER-FILE
015000     IF WS-TRAN-FILE-MISSING
015100         SET WS-TRAN-EOF TO TRUE
015200     ELSE
015300         PERFORM 2100-READ-WORKER-TRAN THRU 2100-EXIT
015400         PERFORM 2200-EDIT-ONE-TRANSACTION THRU 2200-EXIT
015500             UNTIL WS-TRAN-EOF
015600         CLOSE TRAN-WORKER-FILE
015700     END-IF.
015800 2000-EXIT.
015900     EXIT.
016000*----------------------------------------------------------------*
016100 2100-READ-WORKER-TRAN.
016200*----------------------------------------------------------------*
016300     READ TRAN-WORKER-FILE
016400         AT END
016500             SET WS-TRAN-EOF TO TRUE.
016600 2100-EXIT.
016700     EXIT.
016800*----------------------------------------------------------------*
016900 2200-EDIT-ONE-TRANSACTION.
017000*----------------------------------------------------------------*
017100     ADD 1 TO WS-TRANS-READ
017200     PERFORM 2210-VALIDATE-WORKER-TRAN THRU 2210-EXIT
017300     IF WS-TRAN-IS-VALID
017400         PERFORM 2300-ASSIGN-WORKER-ID THRU 2300-EXIT
017500         PERFORM 2400-ADD-TO-WORKER-TABLE THRU 2400-EXIT
017600         ADD 1 TO WS-TRANS-ACCEPTED
017700     ELSE
017800         ADD 1 TO WS-TRANS-REJECTED
017900     END-IF
018000     PERFORM 2100-READ-WORKER-TRAN THRU 2100-EXIT.
018100 2200-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400* WORKER REGISTRY VALIDATION - NAME/LOCATION NON-BLANK, AT LEAST
018500* ONE SKILL PRESENT (SKILL COUNT >= 1 AND FIRST SLOT NOT BLANK).
018600*----------------------------------------------------------------*
018700 2210-VALIDATE-WORKER-TRAN.
018800*----------------------------------------------------------------*
018900     SET WS-TRAN-IS-VALID TO TRUE
019000     IF TW-NAME OF TRAN-WORKER-RECORD = SPACES
019100         SET WS-TRAN-IS-INVALID TO TRUE
019200         DISPLAY 'WORKREG REJECT - WORKER NAME IS BLANK'
019300     END-IF
019400     IF TW-LOCATION OF TRAN-WORKER-RECORD = SPACES
019500         SET WS-TRAN-IS-INVALID TO TRUE
019600         DISPLAY 'WORKREG REJECT - WORKER LOCATION IS BLANK'
019700     END-IF
019800     IF TW-SKILL-COUNT OF TRAN-WORKER-RECORD < 1
019900       OR TW-SKILL (1) OF TRAN-WORKER-RECORD = SPACES
020000         SET WS-TRAN-IS-INVALID TO TRUE
020100         DISPLAY 'WORKREG REJECT - NO SKILL ON TRANSACTION, RAW= '
020200             TW-SKILL-RAW                                         WR-2319 
020300     END-IF.
020400 2210-EXIT.
020500     EXIT.
020600*----------------------------------------------------------------*
020700* WORKER-ID SHARES THE FARMER-ID SEQUENCE (NEXT-PERSON-ID, SEE
020800* NXTID).
020900*----------------------------------------------------------------*
021000 2300-ASSIGN-WORKER-ID.
021100*----------------------------------------------------------------*
021200     MOVE NEXT-PERSON-ID TO WS-ASSIGNED-ID
021300     ADD 1 TO NEXT-PERSON-ID.
021400 2300-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 2400-ADD-TO-WORKER-TABLE.
021800*----------------------------------------------------------------*
021900     ADD 1 TO WORKER-TABLE-SIZE
022000     SET WORKER-IDX TO WORKER-TABLE-SIZE
022100     MOVE WS-ASSIGNED-ID
022200         TO WORKER-ID OF WORKER-TABLE-ENTRY (WORKER-IDX)
022300     MOVE TW-NAME OF TRAN-WORKER-RECORD
022400         TO WORKER-NAME OF WORKER-TABLE-ENTRY (WORKER-IDX)
022500     MOVE TW-LOCATION OF TRAN-WORKER-RECORD
022600         TO WORKER-LOCATION OF WORKER-TABLE-ENTRY (WORKER-IDX)
022700     MOVE TW-SKILL-COUNT OF TRAN-WORKER-RECORD
022800         TO WORKER-SKILL-COUNT OF WORKER-TABLE-ENTRY (WORKER-IDX)
022900*        WHOLE FOUR-SLOT SKILL BLOCK COPIED IN ONE MOVE - THE
023000*        TRANSACTION'S SKILL TABLE AND THE WORKER TABLE'S SKILL
023100*        TABLE ARE BOTH FOUR X(12) SLOTS, SAME TOTAL LENGTH.
023200     MOVE TW-SKILL-TABLE OF TRAN-WORKER-RECORD
023300         TO WORKER-SKILL-TAB OF WORKER-TABLE-ENTRY (WORKER-IDX)
023400     MOVE 'Y'
023500         TO WORKER-AVAILABLE OF WORKER-TABLE-ENTRY (WORKER-IDX)
023600     DISPLAY 'WORKREG - REGISTERED WORKER ID ', WS-ASSIGNED-ID.
023700 2400-EXIT.
023800     EXIT.
023900*----------------------------------------------------------------*
024000 3000-CALL-SAVMAST.
024100*----------------------------------------------------------------*
024200     CALL 'SAVMAST' USING FARMER-TABLE-SIZE, FARMER-TABLE,
024300         WORKER-TABLE-SIZE, WORKER-TABLE,
024400         REQUEST-TABLE-SIZE, REQUEST-TABLE,
024500         ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
024600         SAVE-SWITCHES, LOAD-FILE-STATUSES
024700     END-CALL.
024800 3000-EXIT.
024900     EXIT.
025000*----------------------------------------------------------------*
025100 END PROGRAM WORKREG.
