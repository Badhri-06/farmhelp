000100*================================================================*
000200* COPYBOOK:        REQREC
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 02/02/99 T. MBEKI        Y2K - REQ-DATE ALREADY CARRIES A FULL
001000*                          4-DIGIT YEAR, NO CHANGE REQUIRED
001100*================================================================*
001200* REQUEST-RECORD - ONE LINE-SEQUENTIAL RECORD PER PENDING REQUEST
001300* ON THE REQUESTS FILE.  REQUEST-ID HAS ITS OWN ID SEQUENCE.
001400*----------------------------------------------------------------*
001500 01  REQUEST-RECORD.
001600     05  REQUEST-ID               PIC 9(05).
001700     05  REQ-FARMER-ID             PIC 9(05).
001800     05  REQ-SKILL                PIC X(12).
001900     05  REQ-WORKERS-REQUESTED    PIC 9(03).
002000     05  REQ-DATE                 PIC 9(08).
002100*----------------------------------------------------------------*
002200* YY/MM/DD BREAKOUT OF REQ-DATE, USED WHEN THE DATE IS EDITED
002300* FOR A DISPLAY OR REPORT LINE.
002400*----------------------------------------------------------------*
002500     05  REQ-DATE-YMD REDEFINES REQ-DATE.
002600         10  REQ-DATE-CCYY        PIC 9(04).
002700         10  REQ-DATE-MM          PIC 9(02).
002800         10  REQ-DATE-DD          PIC 9(02).
002900     05  FILLER                   PIC X(07).
003000*----------------------------------------------------------------*
003100* GENERIC BYTE-FOR-BYTE VIEW OF THE RECORD.
003200*----------------------------------------------------------------*
003300 01  REQUEST-RECORD-X REDEFINES REQUEST-RECORD.
003400     05  REQUEST-REC-TEXT         PIC X(40).
