000100*================================================================*
000200* COPYBOOK:        ALLOCRC
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/18/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 05/06/96 R. OKAFOR       RAISED ALLOC-WORKER-ID TABLE TO 10
001000*                          ENTRIES PER ALLOCATION
001100* 02/02/99 T. MBEKI        Y2K - ALLOC-DATE ALREADY CARRIES A
001200*                          FULL 4-DIGIT YEAR, NO CHANGE REQUIRED
001300*================================================================*
001400* ALLOCATION-RECORD - ONE LINE-SEQUENTIAL RECORD PER COMPLETED
001500* ALLOCATION ON THE ALLOCATIONS FILE.  ALLOC-ID HAS ITS OWN ID
001600* SEQUENCE.
001700*----------------------------------------------------------------*
001800 01  ALLOCATION-RECORD.
001900     05  ALLOC-ID                 PIC 9(05).
002000     05  ALLOC-REQUEST-ID          PIC 9(05).
002100     05  ALLOC-FARMER-ID           PIC 9(05).
002200     05  ALLOC-WORKER-COUNT        PIC 9(03).
002300     05  ALLOC-WORKER-TABLE OCCURS 10 TIMES.
002400         10  ALLOC-WORKER-ID       PIC 9(05).
002500*----------------------------------------------------------------*
002600* ALL TEN ALLOCATED-WORKER SLOTS AS ONE BLOCK, USED BY THE
002700* REPORT WRITER WHEN LISTING THE WORKERS ON A SUCCESS LINE.
002800*----------------------------------------------------------------*
002900     05  ALLOC-WORKER-LIST REDEFINES ALLOC-WORKER-TABLE
003000                                  PIC X(50).
003100     05  ALLOC-DATE                PIC 9(08).
003200*----------------------------------------------------------------*
003300* YY/MM/DD BREAKOUT OF ALLOC-DATE.
003400*----------------------------------------------------------------*
003500     05  ALLOC-DATE-YMD REDEFINES ALLOC-DATE.
003600         10  ALLOC-DATE-CCYY       PIC 9(04).
003700         10  ALLOC-DATE-MM         PIC 9(02).
003800         10  ALLOC-DATE-DD         PIC 9(02).
003900     05  ALLOC-STATUS              PIC X(10).
004000     05  FILLER                    PIC X(04).
004100*----------------------------------------------------------------*
004200* GENERIC BYTE-FOR-BYTE VIEW OF THE RECORD.
004300*----------------------------------------------------------------*
004400 01  ALLOCATION-RECORD-X REDEFINES ALLOCATION-RECORD.
004500     05  ALLOCATION-REC-TEXT       PIC X(90).
