000100*================================================================*
000200* PROGRAM NAME:    LODMAST
000300* ORIGINAL AUTHOR: R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/20/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 09/09/97 R. OKAFOR       COMPUTE FARMER-MAX-ALLOWED AT LOAD
001000*                          TIME (SEE FMTAB)
001100* 02/02/99 T. MBEKI        Y2K REVIEW - ALL DATE FIELDS ON THE
001200*                          FOUR FILES ALREADY CARRY 4-DIGIT
001300*                          YEARS, NO CHANGE REQUIRED
001400* 07/14/03 S. NAIDOO       WR-2231 - SELECT OPTIONAL ON ALL FOUR
001500*                          FILES SO A FIRST RUN WITH NO DATA
001600*                          FILES ON DISK IS NOT AN ABEND
001700*================================================================*
001800* LODMAST IS THE PERSISTENCE LAYER'S LOAD PHASE.  IT IS CALLED
001900* BY EVERY PROGRAM THAT NEEDS THE FARMER, WORKER, REQUEST OR
002000* ALLOCATION TABLES IN MEMORY.  A MISSING FILE IS NOT AN ERROR -
002100* THE TABLE IS SIMPLY LEFT EMPTY AND THE NEXT-ID COUNTER STARTS
002200* AT ONE.
002300*================================================================*
002400 IDENTIFICATION DIVISION.
002500 PROGRAM-ID.  LODMAST.
002600 AUTHOR. R. OKAFOR.
002700 INSTALLATION. FARM LABOR ALLOCATION PROJECT.
002800 DATE-WRITTEN. 03/20/91.
002900 DATE-COMPILED. 03/20/91.
003000 SECURITY. NON-CONFIDENTIAL.
003100*================================================================*
003200 ENVIRONMENT DIVISION.
003300*----------------------------------------------------------------*
003400 CONFIGURATION SECTION.
003500*----------------------------------------------------------------*
003600 SOURCE-COMPUTER. IBM-3081.
003700 OBJECT-COMPUTER. IBM-3081.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000*----------------------------------------------------------------*
004100 INPUT-OUTPUT SECTION.
004200 FILE-CONTROL.
004300     SELECT OPTIONAL FARMER-FILE ASSIGN TO FARMDD                 WR-2231 
004400         ORGANIZATION IS LINE SEQUENTIAL
004500         FILE STATUS IS FARMER-FILE-STATUS.
004600*
004700     SELECT OPTIONAL WORKER-FILE ASSIGN TO WORKDD                 WR-2231 
004800         ORGANIZATION IS LINE SEQUENTIAL
004900         FILE STATUS IS WORKER-FILE-STATUS.
005000*
005100     SELECT OPTIONAL REQUEST-FILE ASSIGN TO REQDD                 WR-2231 
005200         ORGANIZATION IS LINE SEQUENTIAL
005300         FILE STATUS IS REQUEST-FILE-STATUS.
005400*
005500     SELECT OPTIONAL ALLOC-FILE ASSIGN TO ALCDD                   WR-2231 
005600         ORGANIZATION IS LINE SEQUENTIAL
005700         FILE STATUS IS ALLOC-FILE-STATUS.
005800*================================================================*
005900 DATA DIVISION.
006000*----------------------------------------------------------------*
006100 FILE SECTION.
006200*----------------------------------------------------------------*
006300 FD  FARMER-FILE.
006400     COPY FARMREC.
006500*----------------------------------------------------------------*
006600 FD  WORKER-FILE.
006700     COPY WORKREC.
006800*----------------------------------------------------------------*
006900 FD  REQUEST-FILE.
007000     COPY REQREC.
007100*----------------------------------------------------------------*
007200 FD  ALLOC-FILE.
007300     COPY ALLOCRC.
007400*----------------------------------------------------------------*
007500 WORKING-STORAGE SECTION.
007600*----------------------------------------------------------------*
007700 01  WS-SWITCHES.
007800     05  WS-FARMER-EOF-SW         PIC X(01) VALUE 'N'.
007900         88  WS-FARMER-EOF              VALUE 'Y'.
008000     05  WS-WORKER-EOF-SW         PIC X(01) VALUE 'N'.
008100         88  WS-WORKER-EOF              VALUE 'Y'.
008200     05  WS-REQUEST-EOF-SW        PIC X(01) VALUE 'N'.
008300         88  WS-REQUEST-EOF              VALUE 'Y'.
008400     05  WS-ALLOC-EOF-SW          PIC X(01) VALUE 'N'.
008500         88  WS-ALLOC-EOF                VALUE 'Y'.
008600     05  FILLER                   PIC X(04).
008700*----------------------------------------------------------------*
008800 01  WS-LOCAL-MAXIMUMS.
008900     05  WS-REQUEST-MAX-ID        PIC S9(05) USAGE COMP VALUE 0.
009000     05  WS-ALLOC-MAX-ID          PIC S9(05) USAGE COMP VALUE 0.
009100*================================================================*
009200 LINKAGE SECTION.
009300     COPY FMTAB.
009400     COPY WKTAB.
009500     COPY RQTAB.
009600     COPY ALTAB.
009700     COPY NXTID.
009800*================================================================*
009900 PROCEDURE DIVISION USING FARMER-TABLE-SIZE, FARMER-TABLE,
010000     WORKER-TABLE-SIZE, WORKER-TABLE,
010100     REQUEST-TABLE-SIZE, REQUEST-TABLE,
010200     ALLOC-TABLE-SIZE, ALLOCATION-TABLE,
010300     NEXT-PERSON-ID, NEXT-REQUEST-ID, NEXT-ALLOC-ID,
010400     LOAD-FILE-STATUSES.
010500*----------------------------------------------------------------*
010600 0000-MAIN-PARAGRAPH.
010700*----------------------------------------------------------------*
010800     MOVE 0 TO FARMER-TABLE-SIZE WORKER-TABLE-SIZE
010900               REQUEST-TABLE-SIZE ALLOC-TABLE-SIZE
011000     MOVE 0 TO FARMER-MAX-ID WORKER-MAX-ID
011100               WS-REQUEST-MAX-ID WS-ALLOC-MAX-ID
011200*
011300     PERFORM 1000-LOAD-FARMER-FILE THRU 1000-EXIT
011400     PERFORM 2000-LOAD-WORKER-FILE THRU 2000-EXIT
011500     PERFORM 3000-LOAD-REQUEST-FILE THRU 3000-EXIT
011600     PERFORM 4000-LOAD-ALLOC-FILE THRU 4000-EXIT
011700     PERFORM 9000-SET-NEXT-IDS THRU 9000-EXIT
011800*
011900     GOBACK.
012000*----------------------------------------------------------------*
012100 1000-LOAD-FARMER-FILE.
012200*----------------------------------------------------------------*
012300     OPEN INPUT FARMER-FILE
012400     IF FARMER-FILE-STATUS = '35'
012500         SET WS-FARMER-EOF TO TRUE
012600     ELSE
012700         PERFORM 1100-READ-FARMER-RECORD THRU 1100-EXIT
012800         PERFORM 1200-ADD-FARMER-ENTRY THRU 1200-EXIT
012900             UNTIL WS-FARMER-EOF
013000         CLOSE FARMER-FILE
013100     END-IF.
013200 1000-EXIT.
013300     EXIT.
013400*----------------------------------------------------------------*
013500 1100-READ-FARMER-RECORD.
013600*----------------------------------------------------------------*
013700     READ FARMER-FILE
013800         AT END
013900             SET WS-FARMER-EOF TO TRUE.
014000 1100-EXIT.
014100     EXIT.
014200*----------------------------------------------------------------*
014300 1200-ADD-FARMER-ENTRY.
014400*----------------------------------------------------------------*
014500     ADD 1 TO FARMER-TABLE-SIZE
014600     SET FARMER-IDX TO FARMER-TABLE-SIZE
014700     MOVE FARMER-ID OF FARMER-RECORD
014800         TO FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
014900     MOVE FARMER-NAME OF FARMER-RECORD
015000         TO FARMER-NAME OF FARMER-TABLE-ENTRY (FARMER-IDX)
015100     MOVE FARMER-LOCATION OF FARMER-RECORD
015200         TO FARMER-LOCATION OF FARMER-TABLE-ENTRY (FARMER-IDX)
015300     MOVE FARMER-CROP OF FARMER-RECORD
015400         TO FARMER-CROP OF FARMER-TABLE-ENTRY (FARMER-IDX)
015500     MOVE FARMER-LAND-SIZE OF FARMER-RECORD
015600         TO FARMER-LAND-SIZE OF FARMER-TABLE-ENTRY (FARMER-IDX)
015700     MOVE FARMER-INCOME OF FARMER-RECORD
015800         TO FARMER-INCOME OF FARMER-TABLE-ENTRY (FARMER-IDX)
015900     COMPUTE FARMER-MAX-ALLOWED OF FARMER-TABLE-ENTRY (FARMER-IDX)
016000         = FARMER-LAND-SIZE OF FARMER-TABLE-ENTRY (FARMER-IDX) * 2
016100     IF FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
016200             > FARMER-MAX-ID
016300         MOVE FARMER-ID OF FARMER-TABLE-ENTRY (FARMER-IDX)
016400             TO FARMER-MAX-ID
016500     END-IF
016600     PERFORM 1100-READ-FARMER-RECORD THRU 1100-EXIT.
016700 1200-EXIT.
016800     EXIT.
016900*----------------------------------------------------------------*
017000 2000-LOAD-WORKER-FILE.
017100*----------------------------------------------------------------*
017200     OPEN INPUT WORKER-FILE
017300     IF WORKER-FILE-STATUS = '35'
017400         SET WS-WORKER-EOF TO TRUE
017500     ELSE
017600         PERFORM 2100-READ-WORKER-RECORD THRU 2100-EXIT
017700         PERFORM 2200-ADD-WORKER-ENTRY THRU 2200-EXIT
017800             UNTIL WS-WORKER-EOF
017900         CLOSE WORKER-FILE
018000     END-IF.
018100 2000-EXIT.
018200     EXIT.
018300*----------------------------------------------------------------*
018400 2100-READ-WORKER-RECORD.
018500*----------------------------------------------------------------*
018600     READ WORKER-FILE
018700         AT END
018800             SET WS-WORKER-EOF TO TRUE.
018900 2100-EXIT.
019000     EXIT.
019100*----------------------------------------------------------------*
019200 2200-ADD-WORKER-ENTRY.
019300*----------------------------------------------------------------*
019400     ADD 1 TO WORKER-TABLE-SIZE
019500     SET WORKER-IDX TO WORKER-TABLE-SIZE
019600     MOVE WORKER-ID OF WORKER-RECORD
019700         TO WORKER-ID OF WORKER-TABLE-ENTRY (WORKER-IDX)
019800     MOVE WORKER-NAME OF WORKER-RECORD
019900         TO WORKER-NAME OF WORKER-TABLE-ENTRY (WORKER-IDX)
020000     MOVE WORKER-LOCATION OF WORKER-RECORD
020100         TO WORKER-LOCATION OF WORKER-TABLE-ENTRY (WORKER-IDX)
020200     MOVE WORKER-SKILL-COUNT OF WORKER-RECORD
020300         TO WORKER-SKILL-COUNT OF WORKER-TABLE-ENTRY (WORKER-IDX)
020400     MOVE WORKER-SKILL-LIST OF WORKER-RECORD
020500         TO WORKER-SKILL-TAB OF WORKER-TABLE-ENTRY (WORKER-IDX)
020600     MOVE WORKER-AVAILABLE OF WORKER-RECORD
020700         TO WORKER-AVAILABLE OF WORKER-TABLE-ENTRY (WORKER-IDX)
020800     IF WORKER-ID OF WORKER-TABLE-ENTRY (WORKER-IDX)
020900             > WORKER-MAX-ID
021000         MOVE WORKER-ID OF WORKER-TABLE-ENTRY (WORKER-IDX)
021100             TO WORKER-MAX-ID
021200     END-IF
021300     PERFORM 2100-READ-WORKER-RECORD THRU 2100-EXIT.
021400 2200-EXIT.
021500     EXIT.
021600*----------------------------------------------------------------*
021700 3000-LOAD-REQUEST-FILE.
021800*----------------------------------------------------------------*
021900     OPEN INPUT REQUEST-FILE
022000     IF REQUEST-FILE-STATUS = '35'
022100         SET WS-REQUEST-EOF TO TRUE
022200     ELSE
022300         PERFORM 3100-READ-REQUEST-RECORD THRU 3100-EXIT
022400         PERFORM 3200-ADD-REQUEST-ENTRY THRU 3200-EXIT
022500             UNTIL WS-REQUEST-EOF
022600         CLOSE REQUEST-FILE
022700     END-IF.
022800 3000-EXIT.
022900     EXIT.
023000*----------------------------------------------------------------*
023100 3100-READ-REQUEST-RECORD.
023200*----------------------------------------------------------------*
023300     READ REQUEST-FILE
023400         AT END
023500             SET WS-REQUEST-EOF TO TRUE.
023600 3100-EXIT.
023700     EXIT.
023800*----------------------------------------------------------------*
023900 3200-ADD-REQUEST-ENTRY.
024000*----------------------------------------------------------------*
024100     ADD 1 TO REQUEST-TABLE-SIZE
024200     SET REQUEST-IDX TO REQUEST-TABLE-SIZE
024300     MOVE REQUEST-ID OF REQUEST-RECORD
024400         TO REQUEST-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
024500     MOVE REQ-FARMER-ID OF REQUEST-RECORD
024600         TO REQ-FARMER-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
024700     MOVE REQ-SKILL OF REQUEST-RECORD
024800         TO REQ-SKILL OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
024900     MOVE REQ-WORKERS-REQUESTED OF REQUEST-RECORD
025000         TO REQ-WORKERS-REQUESTED
025100             OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
025200     MOVE REQ-DATE OF REQUEST-RECORD
025300         TO REQ-DATE OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
025400     MOVE 'N'
025500         TO REQ-PROCESSED-SW OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
025600     IF REQUEST-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
025700             > WS-REQUEST-MAX-ID
025800         MOVE REQUEST-ID OF REQUEST-TABLE-ENTRY (REQUEST-IDX)
025900             TO WS-REQUEST-MAX-ID
026000     END-IF
026100     PERFORM 3100-READ-REQUEST-RECORD THRU 3100-EXIT.
026200 3200-EXIT.
026300     EXIT.
026400*----------------------------------------------------------------*
026500 4000-LOAD-ALLOC-FILE.
026600*----------------------------------------------------------------*
026700     OPEN INPUT ALLOC-FILE
026800     IF ALLOC-FILE-STATUS = '35'
026900         SET WS-ALLOC-EOF TO TRUE
027000     ELSE
027100         PERFORM 4100-READ-ALLOC-RECORD THRU 4100-EXIT
027200         PERFORM 4200-ADD-ALLOC-ENTRY THRU 4200-EXIT
027300             UNTIL WS-ALLOC-EOF
027400         CLOSE ALLOC-FILE
027500     END-IF.
027600 4000-EXIT.
027700     EXIT.
027800*----------------------------------------------------------------*
027900 4100-READ-ALLOC-RECORD.
028000*----------------------------------------------------------------*
028100     READ ALLOC-FILE
028200         AT END
028300             SET WS-ALLOC-EOF TO TRUE.
028400 4100-EXIT.
028500     EXIT.
028600*----------------------------------------------------------------*
028700 4200-ADD-ALLOC-ENTRY.
028800*----------------------------------------------------------------*
028900     ADD 1 TO ALLOC-TABLE-SIZE
029000     SET ALLOC-IDX TO ALLOC-TABLE-SIZE
029100     MOVE ALLOC-ID OF ALLOCATION-RECORD
029200         TO ALLOC-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
029300     MOVE ALLOC-REQUEST-ID OF ALLOCATION-RECORD
029400         TO ALLOC-REQUEST-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
029500     MOVE ALLOC-FARMER-ID OF ALLOCATION-RECORD
029600         TO ALLOC-FARMER-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
029700     MOVE ALLOC-WORKER-COUNT OF ALLOCATION-RECORD
029800         TO ALLOC-WORKER-COUNT OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
029900     MOVE ALLOC-WORKER-LIST OF ALLOCATION-RECORD
030000         TO ALLOC-WORKER-TAB OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
030100     MOVE ALLOC-DATE OF ALLOCATION-RECORD
030200         TO ALLOC-DATE OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
030300     MOVE ALLOC-STATUS OF ALLOCATION-RECORD
030400         TO ALLOC-STATUS OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
030500     IF ALLOC-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
030600             > WS-ALLOC-MAX-ID
030700         MOVE ALLOC-ID OF ALLOC-TABLE-ENTRY (ALLOC-IDX)
030800             TO WS-ALLOC-MAX-ID
030900     END-IF
031000     PERFORM 4100-READ-ALLOC-RECORD THRU 4100-EXIT.
031100 4200-EXIT.
031200     EXIT.
031300*----------------------------------------------------------------*
031400 9000-SET-NEXT-IDS.
031500*----------------------------------------------------------------*
031600     IF FARMER-MAX-ID > WORKER-MAX-ID
031700         COMPUTE NEXT-PERSON-ID = FARMER-MAX-ID + 1
031800     ELSE
031900         COMPUTE NEXT-PERSON-ID = WORKER-MAX-ID + 1
032000     END-IF
032100     COMPUTE NEXT-REQUEST-ID = WS-REQUEST-MAX-ID + 1
032200     COMPUTE NEXT-ALLOC-ID = WS-ALLOC-MAX-ID + 1.
032300 9000-EXIT.
032400     EXIT.
032500*----------------------------------------------------------------*
032600 END PROGRAM LODMAST.
