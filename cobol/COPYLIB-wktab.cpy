000100*================================================================*
000200* COPYBOOK:        WKTAB
000300* ORIGINAL AUTHOR:  R. OKAFOR
000400*
000500* MAINTENENCE LOG
000600* DATE      AUTHOR        MAINTENANCE REQUIREMENT
000700* --------- ------------  ---------------------------------------
000800* 03/20/91 R. OKAFOR       CREATED FOR FARM LABOR PROJECT
000900* 11/02/94 R. OKAFOR       WIDENED TABLE TO 1000 WORKERS
001000*================================================================*
001100* IN-MEMORY WORKER TABLE.  LOADED BY LODMAST FROM THE WORKERS
001200* FILE.  THE ALLOCATION ENGINE FLIPS WORKER-AVAILABLE DIRECTLY
001300* IN THIS TABLE AS IT ALLOCATES, SO LATER REQUESTS IN THE SAME
001400* RUN SEE THE CHANGE IMMEDIATELY.
001500*----------------------------------------------------------------*
001600 01  WORKER-TABLE-SIZE            PIC S9(04) USAGE COMP.
001700*----------------------------------------------------------------*
001800 01  WORKER-TABLE.
001900     05  WORKER-TABLE-ENTRY OCCURS 1 TO 1000 TIMES
002000             DEPENDING ON WORKER-TABLE-SIZE
002100             INDEXED BY WORKER-IDX.
002200         10  WORKER-ID            PIC 9(05).
002300         10  WORKER-NAME          PIC X(20).
002400         10  WORKER-LOCATION      PIC X(20).
002500         10  WORKER-SKILL-COUNT   PIC 9(01).
002600         10  WORKER-SKILL-TAB OCCURS 4 TIMES.
002700             15  WORKER-SKILL     PIC X(12).
002800         10  WORKER-AVAILABLE     PIC X(01).
002900             88  WORKER-IS-AVAILABLE   VALUE 'Y'.
003000             88  WORKER-IS-ALLOCATED   VALUE 'N'.
